000100******************************************************************
000200*    COPYBOOK    BILSCHUP                                        *
000300*    SCHEDULE-UPDATE-FILE RECORD - RELATIVE, KEYED BY INVOICE     *
000400*    SLOT.  STANDS IN FOR THE INVOICE SCHEDULE TABLE'S STATUS     *
000500*    COLUMN SINCE THIS BUILD HAS NO ISAM/KSDS HANDLER FOR IT.     *
000600*    BILRUN01 REWRITES SU-SCHEDULE-STATUS AND SU-MODIFIED-        *
000700*    TIMESTAMP WHEN A LIVE INVOICE FINALIZES OR FAILS.            *
000800*                                                                *
000900*    CL01  2013-04-02  RSK  TKT-1180  ORIGINAL COPYBOOK.          *
001000******************************************************************
001100 01  SU-SCHEDULE-UPDATE-RECORD.
001200     05  SU-INVOICE-ID                      PIC X(36).
001300     05  SU-SCHEDULE-STATUS                 PIC X(08).
001400         88  SU-SCHEDULE-PENDING                  VALUE "PENDING".
001500         88  SU-SCHEDULE-DUE                      VALUE "DUE".
001600         88  SU-SCHEDULE-BILLED                   VALUE "BILLED".
001700         88  SU-SCHEDULE-FAILED                   VALUE "FAILED".
001800     05  SU-PAYMENT-DUE-DATE                PIC X(10).
001900     05  SU-ACTIVE-FLAG                      PIC X(01).
002000         88  SU-IS-ACTIVE                         VALUE "Y".
002100     05  SU-MODIFIED-TIMESTAMP               PIC X(16).
002200     05  FILLER                              PIC X(30).
