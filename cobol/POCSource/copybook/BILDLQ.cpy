000100******************************************************************
000200*    COPYBOOK    BILDLQ                                          *
000300*    DEAD-LETTER-QUEUE RECORD - ONE ROW PER INVOICE THAT BLEW UP  *
000400*    HARD DURING A RUN (UNRESOLVABLE STATUS CODE, WRITE FAILURE)  *
000500*    AND WAS SKIPPED-AND-CONTINUED RATHER THAN BILLED.  READ BY   *
000600*    RECRUN01 FOR THE PER-RUN RECONCILIATION REPORT.              *
000700*                                                                *
000800*    CL01  2013-05-08  RSK  TKT-1190  ORIGINAL COPYBOOK.          *
000900******************************************************************
001000 01  DQ-DLQ-RECORD.
001100     05  DQ-BILLING-RUN-ID                  PIC X(36).
001200     05  DQ-INVOICE-ID                      PIC X(36).
001300     05  DQ-ERROR-REASON                    PIC X(200).
001400     05  DQ-RECORDED-TIMESTAMP              PIC X(16).
001500     05  FILLER                             PIC X(20).
