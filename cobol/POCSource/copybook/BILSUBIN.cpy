000100******************************************************************
000200*    COPYBOOK    BILSUBIN                                        *
000300*    SUBSCRIPTION-INSTANCE-FILE RECORD - INDEXED, KEYED BY        *
000400*    SUBSCRIPTION-INSTANCE-ID.  HOLDS THE PLAN/TERM FACTS         *
000500*    BILEVAL1 NEEDS FOR THE ELIGIBILITY CHECK (RULE BOOK          *
000600*    SECTION 1A) - THIS IS *NOT* THE DUE-INVOICE EXTRACT; IT IS   *
000700*    A SEPARATE LOOKUP AGAINST LIVE SUBSCRIPTION DATA, THE SAME   *
000800*    WAY CALCCOST LOOKS UP PATINS/PRSNMSTR BESIDE ITS DRIVING     *
000900*    RECORD.                                                     *
001000*                                                                *
001100*    CL01  2013-04-09  RSK  TKT-1183  ORIGINAL COPYBOOK.          *
001200******************************************************************
001300 01  SB-SUBSCRIPTION-INSTANCE-REC.
001400     05  SB-SUBSCRIPTION-INSTANCE-ID        PIC X(36).
001500     05  SB-INSTANCE-STATUS                 PIC X(10).
001600         88  SB-INSTANCE-ACTIVE                  VALUE "ACTIVE".
001700     05  SB-PLAN-ACTIVE-FLAG                PIC X(01).
001800         88  SB-PLAN-IS-ACTIVE                   VALUE "Y".
001900     05  SB-CONTRACT-START-DATE             PIC X(10).
002000     05  SB-CONTRACT-END-DATE               PIC X(10).
002100     05  SB-TERM-REMAINING-CYCLES           PIC S9(4) COMP.
002200     05  SB-TERM-REMAINING-CYCLES-NULL      PIC X(01).
002300         88  SB-REMAINING-CYCLES-IS-NULL         VALUE "Y".
002400     05  FILLER                             PIC X(30).
