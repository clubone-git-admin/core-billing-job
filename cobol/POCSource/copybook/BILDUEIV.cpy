000100******************************************************************
000200*    COPYBOOK    BILDUEIV                                        *
000300*    DUE-INVOICE-ROW - ONE PER INVOICE SELECTED FOR TONIGHT'S     *
000400*    BILLING RUN.  BUILT BY THE UPSTREAM EXTRACT JOB (BILEXT00,   *
000500*    NOT IN THIS LIBRARY) FROM THE SUBSCRIPTION / SCHEDULE /      *
000600*    INVOICE TABLES, PRE-SORTED PAYMENT-DUE-DATE / INVOICE-ID.    *
000700*                                                                *
000800*    CL01  2013-04-02  RSK  TKT-1180  ORIGINAL COPYBOOK.          *
000900*    CL02  2013-11-19  RSK  TKT-1244  ADDED BI-TOTAL-AMOUNT-      *
001000*                            PRESENT INDICATOR - EXTRACT CAN NOW  *
001100*                            SEND A NULL TOTAL FOR A BAD INVOICE. *
001200******************************************************************
001300 01  BI-DUE-INVOICE-ROW.
001400     05  BI-INVOICE-ID                     PIC X(36).
001500     05  BI-SUBSCRIPTION-INSTANCE-ID        PIC X(36).
001600     05  BI-CYCLE-NUMBER                    PIC 9(04).
001700     05  BI-PAYMENT-DUE-DATE                PIC X(10).
001800     05  BI-PAYMENT-DUE-DATE-X REDEFINES
001900         BI-PAYMENT-DUE-DATE.
002000         10  BI-DUE-DATE-CCYY               PIC 9(04).
002100         10  FILLER                         PIC X(01).
002200         10  BI-DUE-DATE-MM                 PIC 9(02).
002300         10  FILLER                         PIC X(01).
002400         10  BI-DUE-DATE-DD                 PIC 9(02).
002500     05  BI-CLIENT-ROLE-ID                  PIC X(36).
002600     05  BI-SUB-TOTAL                       PIC S9(9)V9(2) COMP-3.
002700     05  BI-TAX-AMOUNT                      PIC S9(9)V9(2) COMP-3.
002800     05  BI-DISCOUNT-AMOUNT                 PIC S9(9)V9(2) COMP-3.
002900     05  BI-TOTAL-AMOUNT                    PIC S9(9)V9(2) COMP-3.
003000     05  BI-TOTAL-AMOUNT-PRESENT            PIC X(01).
003100         88  BI-TOTAL-AMOUNT-IS-NULL             VALUE "N".
003200         88  BI-TOTAL-AMOUNT-IS-VALID            VALUE "Y".
003300     05  BI-CLIENT-PAYMENT-METHOD-ID        PIC X(36).
003400     05  FILLER                             PIC X(20).
