000100******************************************************************
000200*    COPYBOOK    BILRUNHD                                        *
000300*    BILLING-RUN-HEADER - ONE RELATIVE RECORD PER BILLING RUN.    *
000400*    OPENED I-O BY BILRUN01 AT RUN START (STATUS = RUNNING),      *
000500*    REWRITTEN AT RUN END WITH THE FINAL STATUS AND THE STATUS-   *
000600*    COUNT TABLE.  READ (NOT REWRITTEN) BY RECRUN01 FOR THE       *
000700*    PER-RUN RECONCILIATION REPORT.                               *
000800*                                                                *
000900*    THE STATUS-COUNT-ENTRY TABLE IS SIZED TO THE FULL STATUS     *
001000*    VOCABULARY (10 CODES - SEE BILSTCOD) SO ONE ENTRY EXISTS FOR *
001100*    EVERY CODE THAT CAN EVER BE WRITTEN IN A SINGLE RUN.         *
001200*                                                                *
001300*    CL01  2013-04-02  RSK  TKT-1180  ORIGINAL COPYBOOK.          *
001400******************************************************************
001500 01  BR-BILLING-RUN-HEADER.
001600     05  BR-BILLING-RUN-ID                  PIC X(36).
001700     05  BR-RUN-MODE                        PIC X(04).
001800     05  BR-AS-OF-DATE                      PIC X(10).
001900     05  BR-STATUS                          PIC X(09).
002000         88  BR-STATUS-RUNNING                    VALUE "RUNNING".
002100         88  BR-STATUS-COMPLETED                  VALUE "COMPLETED".
002200         88  BR-STATUS-FAILED                     VALUE "FAILED".
002300     05  BR-STARTED-ON                      PIC X(16).
002400     05  BR-ENDED-ON                        PIC X(16).
002500     05  BR-STATUS-COUNT-TABLE.
002600         10  BR-STATUS-COUNT-ENTRY OCCURS 10 TIMES
002700                 INDEXED BY BR-STATUS-IDX.
002800             15  BR-STATUS-CODE              PIC X(26).
002900             15  BR-STATUS-COUNT             PIC 9(09) COMP-3.
003000     05  BR-STATUS-ENTRY-COUNT              PIC 9(02) COMP.
003100     05  BR-TOTAL-INVOICES-THIS-RUN         PIC 9(09) COMP-3.
003200     05  FILLER                             PIC X(50).
