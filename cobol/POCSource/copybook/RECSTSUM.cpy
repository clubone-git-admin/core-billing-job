000100******************************************************************
000200*    COPYBOOK    RECSTSUM                                        *
000300*    RECON-STATUS-SUMMARY-LINE - ONE ENTRY PER DISTINCT STATUS    *
000400*    CODE SEEN ON THE REPORTING DATE, BUILT BY RECDLY01.          *
000500*                                                                *
000600*    CL01  2013-05-08  RSK  TKT-1190  ORIGINAL COPYBOOK.          *
000700******************************************************************
000800 01  RS-STATUS-SUMMARY-LINE.
000900     05  RS-STATUS-CODE                     PIC X(26).
001000     05  RS-STATUS-COUNT                    PIC 9(09) COMP-3.
001100     05  RS-STATUS-TOTAL-AMOUNT             PIC S9(11)V9(2) COMP-3.
001200     05  FILLER                             PIC X(20).
