000100******************************************************************
000200*    COPYBOOK    RECVARLN                                        *
000300*    RECON-VARIANCE-LINE - SCHEDULED-VS-BILLED COUNTS FOR ONE     *
000400*    PAYMENT-DUE-DATE BUCKET, BUILT BY RECVAR01.  ONLY BUCKETS    *
000500*    WHERE THE TWO COUNTS DIFFER ARE EVER WRITTEN TO THE REPORT.  *
000600*                                                                *
000700*    CL01  2013-05-08  RSK  TKT-1190  ORIGINAL COPYBOOK.          *
000800******************************************************************
000900 01  RV-VARIANCE-LINE.
001000     05  RV-DUE-DATE                        PIC X(10).
001100     05  RV-SCHEDULED-COUNT                 PIC 9(09) COMP-3.
001200     05  RV-BILLED-COUNT                    PIC 9(09) COMP-3.
001300     05  RV-VARIANCE-COUNT                  PIC S9(09) COMP-3.
001400     05  FILLER                             PIC X(20).
