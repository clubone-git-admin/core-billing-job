000100******************************************************************
000200*    COPYBOOK    BILHISTR                                        *
000300*    BILLING-HISTORY-FILE RECORD - APPEND-ONLY.  ONE ROW WRITTEN  *
000400*    PER INVOICE TOUCHED BY A RUN, REGARDLESS OF OUTCOME.  ALL    *
000500*    RECONCILIATION REPORTING READS THIS FILE - NEVER UPDATED,    *
000600*    NEVER DELETED.                                              *
000700*                                                                *
000800*    CL01  2013-04-02  RSK  TKT-1180  ORIGINAL COPYBOOK.          *
000900******************************************************************
001000 01  BH-HISTORY-RECORD.
001100     05  BH-BILLING-RUN-ID                  PIC X(36).
001200     05  BH-INVOICE-ID                      PIC X(36).
001300     05  BH-SUBSCRIPTION-INSTANCE-ID        PIC X(36).
001400     05  BH-ATTEMPT-TIMESTAMP.
001500         10  BH-ATTEMPT-DATE                PIC X(10).
001600         10  BH-ATTEMPT-TIME                PIC 9(06).
001700     05  BH-ATTEMPT-TIMESTAMP-X REDEFINES
001800         BH-ATTEMPT-TIMESTAMP                   PIC X(16).
001900     05  BH-STATUS-ID                       PIC 9(04) COMP-3.
002000     05  BH-HISTORY-STATUS-CODE             PIC X(26).
002100     05  BH-FAILURE-REASON                  PIC X(200).
002200     05  BH-IS-MOCK                         PIC X(01).
002300         88  BH-IS-MOCK-YES                       VALUE "Y".
002400         88  BH-IS-MOCK-NO                        VALUE "N".
002500     05  BH-CLIENT-PAYMENT-INTENT-ID        PIC X(36).
002600     05  BH-CLIENT-PAYMENT-TXN-ID           PIC X(36).
002700     05  BH-INVOICE-SUB-TOTAL               PIC S9(9)V9(2) COMP-3.
002800     05  BH-INVOICE-TAX-AMOUNT              PIC S9(9)V9(2) COMP-3.
002900     05  BH-INVOICE-DISCOUNT-AMOUNT         PIC S9(9)V9(2) COMP-3.
003000     05  BH-INVOICE-TOTAL-AMOUNT            PIC S9(9)V9(2) COMP-3.
003100     05  FILLER                             PIC X(40).
