000100******************************************************************
000200*    COPYBOOK    RECFINSM                                        *
000300*    RECON-FINANCIAL-SUMMARY - SINGLE-LINE TOTALS OVER A DATE     *
000400*    RANGE, BUILT BY RECFIN01.  NO CONTROL BREAKS.                *
000500*                                                                *
000600*    CL01  2013-05-08  RSK  TKT-1190  ORIGINAL COPYBOOK.          *
000700******************************************************************
000800 01  RF-FINANCIAL-SUMMARY.
000900     05  RF-TOTAL-TRANSACTIONS              PIC 9(09) COMP-3.
001000     05  RF-TOTAL-REVENUE                   PIC S9(11)V9(2) COMP-3.
001100     05  RF-TOTAL-SUBTOTAL                  PIC S9(11)V9(2) COMP-3.
001200     05  RF-TOTAL-TAX                       PIC S9(11)V9(2) COMP-3.
001300     05  RF-TOTAL-DISCOUNT                  PIC S9(11)V9(2) COMP-3.
001400     05  RF-LIVE-TRANSACTIONS               PIC 9(09) COMP-3.
001500     05  RF-MOCK-TRANSACTIONS               PIC 9(09) COMP-3.
001600     05  FILLER                             PIC X(20).
