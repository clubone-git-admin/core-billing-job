000100******************************************************************
000200*    COPYBOOK    BILWKITM                                        *
000300*    BILLING-WORK-ITEM - THE WORKING RECORD BUILT ONE PER INVOICE *
000400*    AS BILEVAL1 WORKS OUT WHAT HAPPENED TO IT.  PASSED ON THE    *
000500*    LINKAGE SECTION BETWEEN BILRUN01, BILEVAL1 AND BILPAY01 -    *
000600*    NOT A FILE RECORD.  BECOMES THE HISTORY RECORD (BILHISTR)    *
000700*    ONCE BILRUN01 WRITES IT.                                    *
000800*                                                                *
000900*    CL01  2013-04-02  RSK  TKT-1180  ORIGINAL COPYBOOK.          *
001000******************************************************************
001100 01  BW-BILLING-WORK-ITEM.
001200     05  BW-BILLING-RUN-ID                  PIC X(36).
001300     05  BW-RUN-MODE                        PIC X(04).
001400         88  BW-RUN-MODE-IS-MOCK                 VALUE "MOCK".
001500         88  BW-RUN-MODE-IS-LIVE                 VALUE "LIVE".
001600     05  BW-INVOICE-ID                      PIC X(36).
001700     05  BW-SUBSCRIPTION-INSTANCE-ID        PIC X(36).
001800     05  BW-CYCLE-NUMBER                    PIC 9(04).
001900     05  BW-PAYMENT-DUE-DATE                PIC X(10).
002000     05  BW-IS-MOCK                         PIC X(01).
002100         88  BW-IS-MOCK-YES                       VALUE "Y".
002200         88  BW-IS-MOCK-NO                        VALUE "N".
002300     05  BW-HISTORY-STATUS-CODE             PIC X(26).
002400     05  BW-FAILURE-REASON                  PIC X(200).
002500     05  BW-INVOICE-SUB-TOTAL               PIC S9(9)V9(2) COMP-3.
002600     05  BW-INVOICE-TAX-AMOUNT              PIC S9(9)V9(2) COMP-3.
002700     05  BW-INVOICE-DISCOUNT-AMOUNT         PIC S9(9)V9(2) COMP-3.
002800     05  BW-INVOICE-TOTAL-AMOUNT            PIC S9(9)V9(2) COMP-3.
002900     05  BW-SHOULD-UPDATE-SCHEDULE          PIC X(01).
003000         88  BW-UPDATE-SCHEDULE-YES               VALUE "Y".
003100         88  BW-UPDATE-SCHEDULE-NO                VALUE "N".
003200     05  BW-SCHEDULE-NEW-STATUS             PIC X(08).
003300     05  BW-SHOULD-UPDATE-INVOICE           PIC X(01).
003400         88  BW-UPDATE-INVOICE-YES                VALUE "Y".
003500     05  BW-INVOICE-MARK-PAID               PIC X(01).
003600         88  BW-MARK-PAID-YES                     VALUE "Y".
003700     05  BW-PAYMENT-GATEWAY-REF             PIC X(64).
003800     05  BW-CLIENT-ROLE-ID                  PIC X(36).
003900     05  BW-CLIENT-PAYMENT-METHOD-ID        PIC X(36).
004000     05  BW-CLIENT-PAYMENT-INTENT-ID        PIC X(36).
004100     05  BW-CLIENT-PAYMENT-TXN-ID           PIC X(36).
004200     05  BW-MINOR-UNIT-AMOUNT               PIC S9(11) COMP-3.
004300     05  BW-CURRENCY-CODE                   PIC X(03) VALUE "INR".
004400     05  BW-UNRESOLVABLE-CODE-SW            PIC X(01) VALUE "N".
004500         88  BW-CODE-UNRESOLVABLE                 VALUE "Y".
004600     05  FILLER                             PIC X(30).
