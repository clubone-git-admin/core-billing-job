000100******************************************************************
000200*    COPYBOOK    RECFAILN                                        *
000300*    FAILED-INVOICE LISTING LINE - SHARED BY THE DAILY REPORT     *
000400*    (RECDLY01, CAPPED AT 100 ROWS, SORTED BY ATTEMPT TIMESTAMP   *
000500*    DESCENDING BEFORE PRINTING) AND THE PER-RUN REPORT           *
000600*    (RECRUN01, UNCAPPED, PRINTED IN HISTORY-FILE ARRIVAL ORDER). *
000700*                                                                *
000800*    CL01  2013-05-08  RSK  TKT-1190  ORIGINAL COPYBOOK.          *
000900******************************************************************
001000 01  RL-FAILED-INVOICE-LINE.
001100     05  RL-INVOICE-ID                      PIC X(36).
001200     05  RL-FAILURE-REASON                  PIC X(200).
001300     05  RL-STATUS-CODE                     PIC X(26).
001400     05  RL-TOTAL-AMOUNT                    PIC S9(9)V9(2) COMP-3.
001500     05  RL-ATTEMPT-TIMESTAMP               PIC X(16).
001600     05  FILLER                             PIC X(20).
