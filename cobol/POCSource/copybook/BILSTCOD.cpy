000100******************************************************************
000200*    COPYBOOK    BILSTCOD                                        *
000300*    HISTORY-STATUS-CODE VOCABULARY / LOOKUP TABLE.  BILEVAL1     *
000400*    RESOLVES EVERY CODE IT SETS AGAINST THIS TABLE BEFORE        *
000500*    HANDING THE WORK ITEM BACK TO BILRUN01 - A CODE THAT DOES    *
000600*    NOT APPEAR HERE IS A CONFIGURATION ERROR (SEE RULE BOOK      *
000700*    SECTION 2), NOT A SKIPPED RECORD.                            *
000800*                                                                *
000900*    LOAD THIS TABLE ONCE AT PROGRAM START - IT IS A CONSTANT     *
001000*    FOR THE LIFE OF THE RUN, NOT REREAD FROM A FILE.             *
001100*                                                                *
001200*    CL01  2013-04-02  RSK  TKT-1180  ORIGINAL COPYBOOK.          *
001300*    CL02  2013-06-14  RSK  TKT-1201  ADDED PENDING_CAPTURE AFTER *
001400*                            THE GATEWAY STARTED RETURNING        *
001500*                            AUTHORIZED-BUT-NOT-CAPTURED CHARGES. *
001600******************************************************************
001700 01  SC-STATUS-CODE-TABLE.
001800     05  SC-STATUS-CODE-ENTRY OCCURS 10 TIMES
001900             INDEXED BY SC-CODE-IDX.
002000         10  SC-CODE                        PIC X(26).
002100         10  SC-STATUS-ID                   PIC 9(04) COMP-3.
002200     05  FILLER                             PIC X(10).
002300 01  SC-STATUS-CODE-VALUES.
002400     05  FILLER PIC X(30) VALUE "MOCK_EVALUATED            0001".
002500     05  FILLER PIC X(30) VALUE "MOCK_SKIPPED_NOT_ELIGIBLE 0002".
002600     05  FILLER PIC X(30) VALUE "MOCK_ERROR                0003".
002700     05  FILLER PIC X(30) VALUE "LIVE_SUCCESS              0004".
002800     05  FILLER PIC X(30) VALUE "LIVE_FAILED               0005".
002900     05  FILLER PIC X(30) VALUE "LIVE_SKIPPED_NOT_ELIGIBLE 0006".
003000     05  FILLER PIC X(30) VALUE "LIVE_ERROR                0007".
003100     05  FILLER PIC X(30) VALUE "LIVE_PAYMENT_FAILED       0008".
003200     05  FILLER PIC X(30) VALUE "LIVE_FINALIZED            0009".
003300     05  FILLER PIC X(30) VALUE "PENDING_CAPTURE           0010".
003400 01  SC-STATUS-CODE-VALUES-X REDEFINES SC-STATUS-CODE-VALUES.
003500     05  SC-VALUE-ENTRY OCCURS 10 TIMES.
003600         10  SC-VALUE-CODE                  PIC X(26).
003700         10  SC-VALUE-ID                    PIC 9(04).
