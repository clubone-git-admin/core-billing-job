000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    RECRUN01.
000400 AUTHOR.        R. S. KOWALSKI.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER - CLUBONE ACCOUNT TEAM.
000600 DATE-WRITTEN.  05/29/93.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    RECRUN01 IS THE PER-RUN RECONCILIATION REPORT.  GIVEN THE
001200*    RELATIVE-RECORD-NUMBER OF ONE ROW ON BILLING-RUN-FILE (THE
001300*    SAME SEQUENCE NUMBER BILRUN01 KEYS THAT FILE BY) IT PRINTS -
001400*
001500*        1. THE RUN HEADER - MODE, AS-OF DATE, START/END TIME,
001600*           FINAL STATUS - LIFTED STRAIGHT OUT OF BILRUNHD SINCE
001700*           BILRUN01 ALREADY REWROTE IT THERE AT RUN END.
001800*        2. THE STATUS-CODE BREAKDOWN FOR THE RUN - AGAIN ALREADY
001900*           ROLLED UP IN THE HEADER'S STATUS-COUNT TABLE, NO
002000*           RE-AGGREGATION NEEDED.
002100*        3. EVERY FAILED HISTORY ROW LOGGED AGAINST THE RUN -
002200*           UNCAPPED, UNLIKE THE DAILY REPORT'S 100-ROW LIMIT,
002300*           SINCE ONE RUN'S FAILURES ARE A BOUNDED, MANAGEABLE
002400*           SET AND OPERATIONS WANTS TO SEE ALL OF THEM WHEN
002500*           CHASING A BAD RUN.
002600*        4. EVERY DEAD-LETTER-QUEUE ENTRY RECORDED AGAINST THE
002700*           RUN - INVOICES THAT BLEW UP HARD ENOUGH THAT
002800*           BILRUN01 COULD NOT EVEN LOG A HISTORY ROW FOR THEM.
002900*
003000*    THE FAILED-HISTORY AND DLQ LISTINGS ARE PRINTED IN THE
003100*    ORDER THE ROWS ARRIVE ON THEIR RESPECTIVE FILES - NO
003200*    IN-MEMORY SORT IS BUILT FOR THIS REPORT.
003300*
003400*    AMENDMENT HISTORY
003500*    -----------------
003600*    CL01  05/29/93  RSK  TKT-1220  ORIGINAL PROGRAM.
003700*    CL02  09/30/98  RSK  TKT-1400  Y2K - AS-OF DATE AND
003800*                          START/END TIMESTAMP FIELDS CONFIRMED
003900*                          4-DIGIT CCYY.  NO CODE CHANGE.
004000*    CL03  08/14/07  JMP  TKT-1920  DLQ SECTION WAS SKIPPED
004100*                          ENTIRELY WHEN A RUN HAD ZERO DLQ ROWS
004200*                          BECAUSE THE HEADING PRINTED INSIDE THE
004300*                          READ LOOP INSTEAD OF BEFORE IT - MOVED
004400*                          THE HEADING OUT SO OPERATIONS CAN SEE
004500*                          "NONE" ON A CLEAN RUN.
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-390.
005000 OBJECT-COMPUTER.   IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS NUMERIC-CODE IS "0" THRU "9"
005400     UPSI-0 ON  IS TRACE-DISPLAY-REQUESTED
005500     UPSI-0 OFF IS TRACE-DISPLAY-SUPPRESSED.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT PARM-FILE
005900            ASSIGN       TO PARMIN
006000            ORGANIZATION IS SEQUENTIAL
006100            FILE STATUS  IS PARMIN-STATUS.
006200     SELECT BILLING-RUN-FILE
006300            ASSIGN       TO BILRUNF
006400            ORGANIZATION IS RELATIVE
006500            ACCESS MODE  IS RANDOM
006600            RELATIVE KEY IS WS-RUN-SEQUENCE-NO
006700            FILE STATUS  IS BILRUNF-STATUS.
006800     SELECT BILLING-HISTORY-FILE
006900            ASSIGN       TO BILHSTF
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS  IS BILHSTF-STATUS.
007200     SELECT DLQ-FILE
007300            ASSIGN       TO DLQFILE
007400            ORGANIZATION IS SEQUENTIAL
007500            FILE STATUS  IS DLQFILE-STATUS.
007600     SELECT REPORT-FILE
007700            ASSIGN       TO RPTRUN
007800            ORGANIZATION IS SEQUENTIAL
007900            FILE STATUS  IS RPTRUN-STATUS.
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  PARM-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD.
008500 01  PARM-RECORD.
008600     05  PC-RUN-SEQUENCE-NO               PIC 9(06).
008700     05  FILLER                           PIC X(64).
008800 FD  BILLING-RUN-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD.
009100     COPY BILRUNHD.
009200 FD  BILLING-HISTORY-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD.
009500     COPY BILHISTR.
009600 FD  DLQ-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD.
009900     COPY BILDLQ.
010000 FD  REPORT-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD.
010300 01  RPT-PRINT-LINE                       PIC X(132).
010400 WORKING-STORAGE SECTION.
010500 01  FILE-STATUS-CODES.
010600     05  PARMIN-STATUS                    PIC X(02) VALUE SPACES.
010700     05  BILRUNF-STATUS                   PIC X(02) VALUE SPACES.
010800         88  BILRUNF-NOTFND                    VALUE "23".
010900     05  BILHSTF-STATUS                   PIC X(02) VALUE SPACES.
011000         88  BILHSTF-EOF                       VALUE "10".
011100     05  DLQFILE-STATUS                   PIC X(02) VALUE SPACES.
011200         88  DLQFILE-EOF                       VALUE "10".
011300     05  RPTRUN-STATUS                    PIC X(02) VALUE SPACES.
011400*
011500 01  EOF-SWITCHES.
011600     05  HISTORY-EOF-SW                   PIC X(01) VALUE "N".
011700         88  HISTORY-EOF                       VALUE "Y".
011800     05  DLQ-EOF-SW                       PIC X(01) VALUE "N".
011900         88  DLQ-EOF                            VALUE "Y".
012000     05  RUN-FOUND-SW                     PIC X(01) VALUE "N".
012100         88  RUN-FOUND                         VALUE "Y".
012200     05  PARA-NAME                        PIC X(40) VALUE SPACES.
012300*
012400 01  WS-RUN-CONTROL.
012500     05  WS-RUN-SEQUENCE-NO               PIC 9(06) VALUE ZERO.
012600     05  WS-FAILED-COUNT-THIS-RUN         PIC 9(09) COMP-3
012700                                          VALUE ZERO.
012800     05  WS-DLQ-COUNT-THIS-RUN            PIC 9(09) COMP-3
012900                                          VALUE ZERO.
013000 01  WS-RUN-CONTROL-X REDEFINES WS-RUN-CONTROL.
013100     05  FILLER                           PIC X(14).
013200*
013300 01  WS-CURRENT-DATE-TIME.
013400     05  WS-CURR-DATE                     PIC 9(08) VALUE ZERO.
013500 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-TIME.
013600     05  WS-CURR-CCYY                     PIC 9(04).
013700     05  WS-CURR-MM                       PIC 9(02).
013800     05  WS-CURR-DD                       PIC 9(02).
013900*
013910 01  WS-ASOF-DATE-WORK.
013920     05  WS-ASOF-DATE                     PIC X(10) VALUE SPACES.
013930 01  WS-ASOF-DATE-X REDEFINES WS-ASOF-DATE-WORK.
013940     05  WS-ASOF-CCYY                     PIC 9(04).
013950     05  FILLER                           PIC X(01).
013960     05  WS-ASOF-MM                       PIC 9(02).
013970     05  FILLER                           PIC X(01).
013980     05  WS-ASOF-DD                       PIC 9(02).
013990*
014000     COPY RECFAILN.
014100*
014200 01  RPT-HEADER-LINE-1.
014300     05  FILLER                     PIC X(20) VALUE SPACES.
014400     05  FILLER                     PIC X(35)
014500          VALUE "CLUBONE PER-RUN RECONCILIATION".
014600     05  FILLER                     PIC X(77) VALUE SPACES.
014700 01  RPT-HEADER-LINE-2.
014800     05  FILLER                     PIC X(20) VALUE SPACES.
014900     05  FILLER                     PIC X(10) VALUE "RUN ID  : ".
015000     05  RPT-HDR-RUN-ID              PIC X(36) VALUE SPACES.
015100     05  FILLER                     PIC X(66) VALUE SPACES.
015200 01  RPT-HEADER-LINE-3.
015300     05  FILLER                     PIC X(20) VALUE SPACES.
015400     05  FILLER                     PIC X(10) VALUE "MODE    : ".
015500     05  RPT-HDR-RUN-MODE            PIC X(04) VALUE SPACES.
015600     05  FILLER                     PIC X(06) VALUE SPACES.
015700     05  FILLER                     PIC X(10) VALUE "AS-OF   : ".
015800     05  RPT-HDR-AS-OF               PIC X(10) VALUE SPACES.
015900     05  FILLER                     PIC X(72) VALUE SPACES.
016000 01  RPT-HEADER-LINE-4.
016100     05  FILLER                     PIC X(20) VALUE SPACES.
016200     05  FILLER                     PIC X(10) VALUE "STARTED : ".
016300     05  RPT-HDR-STARTED             PIC X(16) VALUE SPACES.
016400     05  FILLER                     PIC X(06) VALUE SPACES.
016500     05  FILLER                     PIC X(10) VALUE "ENDED   : ".
016600     05  RPT-HDR-ENDED               PIC X(16) VALUE SPACES.
016700     05  FILLER                     PIC X(54) VALUE SPACES.
016800 01  RPT-HEADER-LINE-5.
016900     05  FILLER                     PIC X(20) VALUE SPACES.
017000     05  FILLER                     PIC X(10) VALUE "STATUS  : ".
017100     05  RPT-HDR-STATUS              PIC X(09) VALUE SPACES.
017200     05  FILLER                     PIC X(93) VALUE SPACES.
017300 01  RPT-NOTFOUND-LINE.
017400     05  FILLER                     PIC X(20) VALUE SPACES.
017500     05  FILLER                     PIC X(40)
017600          VALUE "REQUESTED RUN SEQUENCE NUMBER NOT FOUND.".
017700     05  FILLER                     PIC X(72) VALUE SPACES.
017800 01  RPT-STATUS-COL-HDR.
017900     05  FILLER                     PIC X(02) VALUE SPACES.
018000     05  FILLER                     PIC X(28) VALUE "STATUS CODE".
018100     05  FILLER                     PIC X(10) VALUE "COUNT".
018200     05  FILLER                     PIC X(92) VALUE SPACES.
018300 01  RPT-STATUS-DETAIL.
018400     05  FILLER                     PIC X(02) VALUE SPACES.
018500     05  RPT-STA-CODE                PIC X(26) VALUE SPACES.
018600     05  FILLER                     PIC X(04) VALUE SPACES.
018700     05  RPT-STA-COUNT               PIC ZZZZZZZZ9.
018800     05  FILLER                     PIC X(91) VALUE SPACES.
018900 01  RPT-FAILED-COL-HDR.
019000     05  FILLER                     PIC X(02) VALUE SPACES.
019100     05  FILLER               PIC X(38) VALUE "FAILED INVOICES THIS RUN".
019200     05  FILLER                     PIC X(92) VALUE SPACES.
019300 01  RPT-FAILED-DETAIL.
019400     05  FILLER                     PIC X(02) VALUE SPACES.
019500     05  RPT-FLD-INVOICE-ID          PIC X(36) VALUE SPACES.
019600     05  FILLER                     PIC X(02) VALUE SPACES.
019700     05  RPT-FLD-STATUS-CODE         PIC X(26) VALUE SPACES.
019800     05  FILLER                     PIC X(02) VALUE SPACES.
019900     05  RPT-FLD-REASON              PIC X(60) VALUE SPACES.
020000     05  FILLER                     PIC X(04) VALUE SPACES.
020100 01  RPT-DLQ-COL-HDR.
020200     05  FILLER                     PIC X(02) VALUE SPACES.
020300     05  FILLER      PIC X(38) VALUE "DEAD-LETTER-QUEUE ENTRIES THIS RUN".
020400     05  FILLER                     PIC X(92) VALUE SPACES.
020500 01  RPT-DLQ-DETAIL.
020600     05  FILLER                     PIC X(02) VALUE SPACES.
020700     05  RPT-DLQ-INVOICE-ID          PIC X(36) VALUE SPACES.
020800     05  FILLER                     PIC X(02) VALUE SPACES.
020900     05  RPT-DLQ-REASON              PIC X(60) VALUE SPACES.
021000     05  FILLER                     PIC X(32) VALUE SPACES.
021100 01  RPT-DLQ-NONE-LINE.
021200     05  FILLER                     PIC X(02) VALUE SPACES.
021300     05  FILLER                     PIC X(10) VALUE "NONE.".
021400     05  FILLER                     PIC X(120) VALUE SPACES.
021500 PROCEDURE DIVISION.
021600******************************************************************
021700     PERFORM 700-OPEN-FILES THRU 700-EXIT.
021800     PERFORM 100-READ-PARAMETERS THRU 100-EXIT.
021900     PERFORM 150-READ-RUN-HEADER THRU 150-EXIT.
022000     IF RUN-FOUND
022100         PERFORM 600-PRINT-RUN-HEADER THRU 600-EXIT
022200         PERFORM 610-PRINT-STATUS-BREAKDOWN THRU 610-EXIT
022300         PERFORM 300-READ-HISTORY THRU 300-EXIT
022400         PERFORM 200-PROCESS-HISTORY-RECORD THRU 200-EXIT
022500             UNTIL HISTORY-EOF
022550         PERFORM 660-PRINT-DLQ-SECTION-HEADING THRU 660-EXIT
022600         PERFORM 310-READ-DLQ THRU 310-EXIT
022700         PERFORM 210-PROCESS-DLQ-RECORD THRU 210-EXIT
022800             UNTIL DLQ-EOF
022850         PERFORM 670-PRINT-DLQ-NONE-LINE THRU 670-EXIT
022900     ELSE
023000         PERFORM 650-PRINT-NOT-FOUND THRU 650-EXIT
023100     END-IF.
023200     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
023300     STOP RUN.
023400*
023500 100-READ-PARAMETERS.
023600     MOVE "100-READ-PARAMETERS" TO PARA-NAME.
023700     OPEN INPUT PARM-FILE.
023800     READ PARM-FILE INTO PARM-RECORD
023900         AT END
024000         MOVE SPACES TO PARM-RECORD
024100     END-READ.
024200     CLOSE PARM-FILE.
024300     MOVE PC-RUN-SEQUENCE-NO TO WS-RUN-SEQUENCE-NO.
024400     IF TRACE-DISPLAY-REQUESTED
024500         DISPLAY "RECRUN01 - RUN SEQUENCE REQUESTED = "
024600                 WS-RUN-SEQUENCE-NO
024700     END-IF.
024800 100-EXIT.
024900     EXIT.
025000*
025100 150-READ-RUN-HEADER.
025200     MOVE "150-READ-RUN-HEADER" TO PARA-NAME.
025300     MOVE "Y" TO RUN-FOUND-SW.
025400     READ BILLING-RUN-FILE
025500         INVALID KEY
025550         MOVE "N" TO RUN-FOUND-SW.
025700 150-EXIT.
025800     EXIT.
025900*
026000 200-PROCESS-HISTORY-RECORD.
026100     MOVE "200-PROCESS-HISTORY-RECORD" TO PARA-NAME.
026200     IF BH-BILLING-RUN-ID = BR-BILLING-RUN-ID
026300         AND (BH-HISTORY-STATUS-CODE = "LIVE_PAYMENT_FAILED"
026400              OR BH-HISTORY-STATUS-CODE = "LIVE_ERROR"
026500              OR BH-HISTORY-STATUS-CODE = "MOCK_ERROR")
026600         PERFORM 220-PRINT-FAILED-DETAIL THRU 220-EXIT
026700     END-IF.
026800     PERFORM 300-READ-HISTORY THRU 300-EXIT.
026900 200-EXIT.
027000     EXIT.
027100*
027200 210-PROCESS-DLQ-RECORD.
027300     MOVE "210-PROCESS-DLQ-RECORD" TO PARA-NAME.
027400     IF DQ-BILLING-RUN-ID = BR-BILLING-RUN-ID
027500         PERFORM 230-PRINT-DLQ-DETAIL THRU 230-EXIT
027600     END-IF.
027700     PERFORM 310-READ-DLQ THRU 310-EXIT.
027800 210-EXIT.
027900     EXIT.
028000*
028100 220-PRINT-FAILED-DETAIL.
028200     MOVE "220-PRINT-FAILED-DETAIL" TO PARA-NAME.
028300     IF WS-FAILED-COUNT-THIS-RUN = ZERO
028400         WRITE RPT-PRINT-LINE FROM RPT-FAILED-COL-HDR
028500             AFTER ADVANCING 2 LINES
028600     END-IF.
028700     ADD 1 TO WS-FAILED-COUNT-THIS-RUN.
028800     MOVE BH-INVOICE-ID           TO RL-INVOICE-ID.
028900     MOVE BH-FAILURE-REASON       TO RL-FAILURE-REASON.
029000     MOVE BH-HISTORY-STATUS-CODE  TO RL-STATUS-CODE.
029100     MOVE BH-INVOICE-TOTAL-AMOUNT TO RL-TOTAL-AMOUNT.
029200     MOVE BH-ATTEMPT-TIMESTAMP-X  TO RL-ATTEMPT-TIMESTAMP.
029300     MOVE RL-INVOICE-ID           TO RPT-FLD-INVOICE-ID.
029400     MOVE RL-STATUS-CODE          TO RPT-FLD-STATUS-CODE.
029500     MOVE RL-FAILURE-REASON (1:60) TO RPT-FLD-REASON.
029600     WRITE RPT-PRINT-LINE FROM RPT-FAILED-DETAIL
029700         AFTER ADVANCING 1 LINE.
029800 220-EXIT.
029900     EXIT.
030000*
030100 230-PRINT-DLQ-DETAIL.
030200     MOVE "230-PRINT-DLQ-DETAIL" TO PARA-NAME.
030300     ADD 1 TO WS-DLQ-COUNT-THIS-RUN.
030400     MOVE DQ-INVOICE-ID          TO RPT-DLQ-INVOICE-ID.
030500     MOVE DQ-ERROR-REASON (1:60) TO RPT-DLQ-REASON.
030600     WRITE RPT-PRINT-LINE FROM RPT-DLQ-DETAIL
030700         AFTER ADVANCING 1 LINE.
030800 230-EXIT.
030900     EXIT.
031000*
031100 300-READ-HISTORY.
031200     MOVE "300-READ-HISTORY" TO PARA-NAME.
031300     READ BILLING-HISTORY-FILE
031400         AT END
031500         MOVE "Y" TO HISTORY-EOF-SW.
031600 300-EXIT.
031700     EXIT.
031800*
031900 310-READ-DLQ.
032000     MOVE "310-READ-DLQ" TO PARA-NAME.
032100     READ DLQ-FILE
032200         AT END
032300         MOVE "Y" TO DLQ-EOF-SW.
032400 310-EXIT.
032500     EXIT.
032600*
032700 600-PRINT-RUN-HEADER.
032800     MOVE "600-PRINT-RUN-HEADER" TO PARA-NAME.
032900     MOVE BR-BILLING-RUN-ID TO RPT-HDR-RUN-ID.
033000     MOVE BR-RUN-MODE       TO RPT-HDR-RUN-MODE.
033100     MOVE BR-AS-OF-DATE     TO RPT-HDR-AS-OF.
033120     MOVE BR-AS-OF-DATE     TO WS-ASOF-DATE.
033140     IF TRACE-DISPLAY-REQUESTED
033150         DISPLAY "RECRUN01 - AS-OF CCYY/MM/DD = " WS-ASOF-CCYY
033160                 "/" WS-ASOF-MM "/" WS-ASOF-DD
033170     END-IF.
033200     MOVE BR-STARTED-ON     TO RPT-HDR-STARTED.
033300     MOVE BR-ENDED-ON       TO RPT-HDR-ENDED.
033400     MOVE BR-STATUS         TO RPT-HDR-STATUS.
033500     WRITE RPT-PRINT-LINE FROM RPT-HEADER-LINE-1
033600         AFTER ADVANCING TOP-OF-FORM.
033700     WRITE RPT-PRINT-LINE FROM RPT-HEADER-LINE-2
033800         AFTER ADVANCING 1 LINE.
033900     WRITE RPT-PRINT-LINE FROM RPT-HEADER-LINE-3
034000         AFTER ADVANCING 1 LINE.
034100     WRITE RPT-PRINT-LINE FROM RPT-HEADER-LINE-4
034200         AFTER ADVANCING 1 LINE.
034300     WRITE RPT-PRINT-LINE FROM RPT-HEADER-LINE-5
034400         AFTER ADVANCING 1 LINE.
034500 600-EXIT.
034600     EXIT.
034700*
034800 610-PRINT-STATUS-BREAKDOWN.
034900     MOVE "610-PRINT-STATUS-BREAKDOWN" TO PARA-NAME.
035000     WRITE RPT-PRINT-LINE FROM RPT-STATUS-COL-HDR
035100         AFTER ADVANCING 2 LINES.
035200     SET BR-STATUS-IDX TO 1.
035300     PERFORM 620-PRINT-ONE-STATUS-LINE THRU 620-EXIT
035400         VARYING BR-STATUS-IDX FROM 1 BY 1
035500         UNTIL BR-STATUS-IDX > BR-STATUS-ENTRY-COUNT.
035600 610-EXIT.
035700     EXIT.
035800*
035900 620-PRINT-ONE-STATUS-LINE.
036000     MOVE "620-PRINT-ONE-STATUS-LINE" TO PARA-NAME.
036100     IF BR-STATUS-COUNT (BR-STATUS-IDX) > ZERO
036200         MOVE BR-STATUS-CODE (BR-STATUS-IDX)  TO RPT-STA-CODE
036300         MOVE BR-STATUS-COUNT (BR-STATUS-IDX) TO RPT-STA-COUNT
036400         WRITE RPT-PRINT-LINE FROM RPT-STATUS-DETAIL
036500             AFTER ADVANCING 1 LINE
036600     END-IF.
036700 620-EXIT.
036800     EXIT.
036900*
037000 650-PRINT-NOT-FOUND.
037100     MOVE "650-PRINT-NOT-FOUND" TO PARA-NAME.
037200     WRITE RPT-PRINT-LINE FROM RPT-HEADER-LINE-1
037300         AFTER ADVANCING TOP-OF-FORM.
037400     WRITE RPT-PRINT-LINE FROM RPT-NOTFOUND-LINE
037500         AFTER ADVANCING 2 LINES.
037600 650-EXIT.
037700     EXIT.
037800*
037900 660-PRINT-DLQ-SECTION-HEADING.
038000     MOVE "660-PRINT-DLQ-SECTION-HEADING" TO PARA-NAME.
038100     WRITE RPT-PRINT-LINE FROM RPT-DLQ-COL-HDR
038200         AFTER ADVANCING 2 LINES.
038300 660-EXIT.
038400     EXIT.
038500*
038550 670-PRINT-DLQ-NONE-LINE.
038560     MOVE "670-PRINT-DLQ-NONE-LINE" TO PARA-NAME.
038570     IF WS-DLQ-COUNT-THIS-RUN = ZERO
038580         WRITE RPT-PRINT-LINE FROM RPT-DLQ-NONE-LINE
038590             AFTER ADVANCING 1 LINE
038600     END-IF.
038610 670-EXIT.
038620     EXIT.
038630*
039000 700-OPEN-FILES.
039100     MOVE "700-OPEN-FILES" TO PARA-NAME.
039200     OPEN INPUT  BILLING-RUN-FILE.
039300     OPEN INPUT  BILLING-HISTORY-FILE.
039400     OPEN INPUT  DLQ-FILE.
039500     OPEN OUTPUT REPORT-FILE.
039600 700-EXIT.
039700     EXIT.
039800*
039900 790-CLOSE-FILES.
040000     MOVE "790-CLOSE-FILES" TO PARA-NAME.
040100     CLOSE BILLING-RUN-FILE.
040200     CLOSE BILLING-HISTORY-FILE.
040400     CLOSE DLQ-FILE.
040500     CLOSE REPORT-FILE.
040600 790-EXIT.
040700     EXIT.
040800*
