000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    RECVAR01.
000400 AUTHOR.        R. S. KOWALSKI.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER - CLUBONE ACCOUNT TEAM.
000600 DATE-WRITTEN.  05/15/93.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    RECVAR01 IS THE SCHEDULE-VS-BILLED VARIANCE REPORT.  FOR
001200*    EVERY DUE DATE IN THE REQUESTED RANGE IT COMPARES HOW MANY
001300*    DISTINCT INVOICES WERE SCHEDULED TO BILL THAT DAY AGAINST
001400*    HOW MANY ACTUALLY SHOW UP IN BILLING-HISTORY-FILE, AND
001500*    PRINTS ONLY THE DAYS WHERE THE TWO COUNTS DISAGREE.  A
001600*    NON-ZERO VARIANCE MEANS EITHER BILRUN01 SKIPPED SOMETHING
001700*    THAT DAY OR AN INVOICE WAS BILLED AGAINST THE WRONG DUE
001800*    DATE - EITHER WAY, OPERATIONS WANTS TO SEE IT.
001900*
002000*    THE SCHEDULE FILE IS READ FIRST, ONE PASS, TO BUILD AN
002100*    IN-MEMORY INVOICE-ID/DUE-DATE LOOKUP TABLE AND TO TALLY THE
002200*    SCHEDULED SIDE OF THE COMPARISON.  THE HISTORY FILE IS THEN
002300*    READ, ONE PASS, LOOKING EACH INVOICE UP IN THAT TABLE TO
002400*    TALLY THE BILLED SIDE.  BOTH TALLIES LAND IN THE SAME
002500*    DUE-DATE BUCKET TABLE, KEPT IN ASCENDING DATE ORDER AS IT
002600*    IS BUILT SO THE FINAL REPORT NEEDS NO SEPARATE SORT STEP.
002700*
002800*    THE INVOICE LOOKUP TABLE IS SIZED FOR 2000 INVOICES AND THE
002900*    BUCKET TABLE FOR 60 DISTINCT DUE DATES - GENEROUS FOR THE
003000*    WEEKLY RECONCILIATION WINDOWS THIS REPORT IS NORMALLY RUN
003100*    OVER.  A WIDER WINDOW REQUIRES A RECOMPILE WITH BIGGER
003200*    OCCURS CLAUSES - SEE TKT-1200.
003300*
003400*    AMENDMENT HISTORY
003500*    -----------------
003600*    CL01  05/15/93  RSK  TKT-1200  ORIGINAL PROGRAM.
003700*    CL02  09/30/98  RSK  TKT-1400  Y2K - DATE RANGE PARAMETERS
003800*                          AND BUCKET COMPARE CONFIRMED TO USE
003900*                          4-DIGIT CCYY THROUGHOUT.  NO CODE
004000*                          CHANGE.
004100*    CL03  06/03/03  JMP  TKT-1690  INVOICE LOOKUP TABLE WIDENED
004200*                          FROM 500 TO 2000 ENTRIES - MONTH-END
004300*                          RUNS WERE OVERFLOWING IT SILENTLY.
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-390.
004800 OBJECT-COMPUTER.   IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS NUMERIC-CODE IS "0" THRU "9"
005200     UPSI-0 ON  IS TRACE-DISPLAY-REQUESTED
005300     UPSI-0 OFF IS TRACE-DISPLAY-SUPPRESSED.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT PARM-FILE
005700            ASSIGN       TO PARMIN
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS  IS PARMIN-STATUS.
006000     SELECT SCHEDULE-UPDATE-FILE
006100            ASSIGN       TO SCHDUPD
006200            ORGANIZATION IS RELATIVE
006300            ACCESS MODE  IS SEQUENTIAL
006400            RELATIVE KEY IS WS-SCHEDULE-RRN
006500            FILE STATUS  IS SCHDUPD-STATUS.
006600     SELECT BILLING-HISTORY-FILE
006700            ASSIGN       TO BILHSTF
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS  IS BILHSTF-STATUS.
007000     SELECT REPORT-FILE
007100            ASSIGN       TO RPTVAR
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS  IS RPTVAR-STATUS.
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  PARM-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD.
007900 01  PARM-RECORD.
008000     05  PC-START-DATE                    PIC X(10).
008100     05  PC-END-DATE                      PIC X(10).
008200     05  FILLER                           PIC X(60).
008300 FD  SCHEDULE-UPDATE-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD.
008600     COPY BILSCHUP.
008700 FD  BILLING-HISTORY-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD.
009000     COPY BILHISTR.
009100 FD  REPORT-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD.
009400 01  RPT-PRINT-LINE                       PIC X(132).
009500 WORKING-STORAGE SECTION.
009600 01  FILE-STATUS-CODES.
009700     05  PARMIN-STATUS                    PIC X(02) VALUE SPACES.
009800     05  SCHDUPD-STATUS                   PIC X(02) VALUE SPACES.
009900         88  SCHDUPD-EOF                       VALUE "10".
010000     05  BILHSTF-STATUS                   PIC X(02) VALUE SPACES.
010100         88  BILHSTF-EOF                       VALUE "10".
010200     05  RPTVAR-STATUS                    PIC X(02) VALUE SPACES.
010300*
010400 01  EOF-SWITCHES.
010500     05  SCHEDULE-EOF-SW                  PIC X(01) VALUE "N".
010600         88  SCHEDULE-EOF                       VALUE "Y".
010700     05  HISTORY-EOF-SW                   PIC X(01) VALUE "N".
010800         88  HISTORY-EOF                       VALUE "Y".
010900     05  MATCH-FOUND-SW                   PIC X(01) VALUE "N".
011000         88  MATCH-FOUND                       VALUE "Y".
011100     05  PARA-NAME                        PIC X(40) VALUE SPACES.
011200*
011300 01  WS-RANGE-PARAMETERS.
011400     05  WS-START-DATE                    PIC X(10) VALUE SPACES.
011500     05  WS-END-DATE                      PIC X(10) VALUE SPACES.
011550 01  WS-RANGE-PARAMETERS-X REDEFINES WS-RANGE-PARAMETERS.
011560     05  WS-START-CCYY                    PIC 9(04).
011570     05  WS-START-DASH1                   PIC X(01).
011580     05  WS-START-MM                      PIC 9(02).
011590     05  WS-START-DASH2                   PIC X(01).
011595     05  WS-START-DD                      PIC 9(02).
011597     05  FILLER                           PIC X(10).
011600*
011700 01  WS-SCHEDULE-RRN                      PIC 9(08) COMP.
011800*
011900 01  WS-INVOICE-LOOKUP-CONTROL.
012000     05  WS-INVOICE-LOOKUP-COUNT          PIC 9(04) COMP VALUE ZERO.
012100     05  WS-INVOICE-LOOKUP-MAX            PIC 9(04) COMP VALUE 2000.
012200 01  WS-INVOICE-LOOKUP-TABLE.
012300     05  WS-INVOICE-LOOKUP-ENTRY OCCURS 2000 TIMES
012400             INDEXED BY WS-INV-IDX.
012500         10  WS-INV-INVOICE-ID            PIC X(36).
012600         10  WS-INV-DUE-DATE              PIC X(10).
012700         10  WS-INV-COUNTED-SW            PIC X(01).
012750             88  WS-INV-ALREADY-COUNTED       VALUE "Y".
012800         10  FILLER                       PIC X(03).
012900*
013000 01  WS-BUCKET-CONTROL.
013100     05  WS-BUCKET-COUNT                  PIC 9(03) COMP VALUE ZERO.
013200     05  WS-BUCKET-MAX                    PIC 9(03) COMP VALUE 60.
013300     05  WS-BUCKET-INSERT-IDX             PIC 9(03) COMP VALUE ZERO.
013400     05  WS-BUCKET-SHIFT-IDX              PIC 9(03) COMP VALUE ZERO.
013450     05  WS-BKT-DUE-DATE-WORK             PIC X(10) VALUE SPACES.
013500 01  WS-BUCKET-TABLE.
013600     05  WS-BUCKET-ENTRY OCCURS 60 TIMES
013700             INDEXED BY WS-BKT-IDX.
013800         10  WS-BKT-DUE-DATE               PIC X(10).
013900         10  WS-BKT-SCHEDULED-COUNT        PIC 9(09) COMP-3.
013950         10  WS-BKT-BILLED-COUNT           PIC 9(09) COMP-3.
014000         10  FILLER                        PIC X(05).
014100*
014200 01  WS-TOTALS.
014300     05  WS-TOTAL-VARIANCE-DAYS           PIC 9(05) COMP-3 VALUE ZERO.
014400     05  WS-TOTAL-VARIANCE-COUNT          PIC S9(09) COMP-3 VALUE ZERO.
014500 01  WS-TOTALS-X REDEFINES WS-TOTALS.
014600     05  FILLER                            PIC X(08).
014700*
014800 01  WS-CURRENT-DATE-TIME.
014900     05  WS-CURR-DATE                     PIC 9(08) VALUE ZERO.
015000 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-TIME.
015100     05  WS-CURR-CCYY                     PIC 9(04).
015200     05  WS-CURR-MM                       PIC 9(02).
015300     05  WS-CURR-DD                       PIC 9(02).
015400*
015500     COPY RECVARLN.
015600*
015700 01  RPT-HEADER-LINE-1.
015800     05  FILLER                     PIC X(20) VALUE SPACES.
015900     05  FILLER                     PIC X(35)
016000          VALUE "CLUBONE SCHEDULE/BILLED VARIANCE".
016100     05  FILLER                     PIC X(77) VALUE SPACES.
016200 01  RPT-HEADER-LINE-2.
016300     05  FILLER                     PIC X(20) VALUE SPACES.
016400     05  FILLER                     PIC X(08) VALUE "RANGE : ".
016500     05  RPT-HDR-START               PIC X(10) VALUE SPACES.
016600     05  FILLER                     PIC X(04) VALUE " TO ".
016700     05  RPT-HDR-END                 PIC X(10) VALUE SPACES.
016800     05  FILLER                     PIC X(80) VALUE SPACES.
016900 01  RPT-VARIANCE-COL-HDR.
017000     05  FILLER                     PIC X(02) VALUE SPACES.
017100     05  FILLER                     PIC X(10) VALUE "DUE DATE".
017200     05  FILLER                     PIC X(04) VALUE SPACES.
017300     05  FILLER                     PIC X(12) VALUE "SCHEDULED".
017400     05  FILLER                     PIC X(04) VALUE SPACES.
017500     05  FILLER                     PIC X(10) VALUE "BILLED".
017600     05  FILLER                     PIC X(04) VALUE SPACES.
017700     05  FILLER                     PIC X(09) VALUE "VARIANCE".
017800     05  FILLER                     PIC X(77) VALUE SPACES.
017900 01  RPT-VARIANCE-DETAIL.
018000     05  FILLER                     PIC X(02) VALUE SPACES.
018100     05  RPT-DET-DUE-DATE            PIC X(10) VALUE SPACES.
018200     05  FILLER                     PIC X(04) VALUE SPACES.
018300     05  RPT-DET-SCHEDULED           PIC ZZZZZZZZ9.
018400     05  FILLER                     PIC X(07) VALUE SPACES.
018500     05  RPT-DET-BILLED              PIC ZZZZZZZZ9.
018600     05  FILLER                     PIC X(06) VALUE SPACES.
018700     05  RPT-DET-VARIANCE            PIC -ZZZZZZZZ9.
018800     05  FILLER                     PIC X(75) VALUE SPACES.
018900 01  RPT-TOTALS-LINE-1.
019000     05  FILLER                     PIC X(02) VALUE SPACES.
019100     05  FILLER               PIC X(20) VALUE "TOTAL VARIANCE DAYS:".
019200     05  RPT-TOT-DAYS                PIC ZZZZ9.
019300     05  FILLER                     PIC X(105) VALUE SPACES.
019400 01  RPT-TOTALS-LINE-2.
019500     05  FILLER                     PIC X(02) VALUE SPACES.
019600     05  FILLER              PIC X(21) VALUE "TOTAL VARIANCE COUNT:".
019700     05  RPT-TOT-COUNT               PIC -ZZZZZZZZ9.
019800     05  FILLER                     PIC X(99) VALUE SPACES.
019900 PROCEDURE DIVISION.
020000******************************************************************
020100     PERFORM 700-OPEN-FILES THRU 700-EXIT.
020200     PERFORM 100-READ-PARAMETERS THRU 100-EXIT.
020300     PERFORM 300-READ-SCHEDULE THRU 300-EXIT.
020400     PERFORM 200-PROCESS-SCHEDULE-RECORD THRU 200-EXIT
020500         UNTIL SCHEDULE-EOF.
020600     PERFORM 310-READ-HISTORY THRU 310-EXIT.
020700     PERFORM 210-PROCESS-HISTORY-RECORD THRU 210-EXIT
020800         UNTIL HISTORY-EOF.
020900     PERFORM 600-PRINT-VARIANCE-REPORT THRU 600-EXIT.
021000     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
021100     STOP RUN.
021200*
021300 100-READ-PARAMETERS.
021400     MOVE "100-READ-PARAMETERS" TO PARA-NAME.
021500     OPEN INPUT PARM-FILE.
021600     READ PARM-FILE INTO PARM-RECORD
021700         AT END
021800         MOVE SPACES TO PARM-RECORD
021900     END-READ.
022000     CLOSE PARM-FILE.
022100     MOVE PC-START-DATE TO WS-START-DATE.
022200     MOVE PC-END-DATE   TO WS-END-DATE.
022300     IF WS-START-DATE = SPACES OR WS-END-DATE = SPACES
022400         ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD
022500         MOVE WS-CURR-CCYY TO WS-START-DATE (1:4)
022600         MOVE "-"          TO WS-START-DATE (5:1)
022700         MOVE WS-CURR-MM   TO WS-START-DATE (6:2)
022800         MOVE "-"          TO WS-START-DATE (8:1)
022900         MOVE WS-CURR-DD   TO WS-START-DATE (9:2)
023000         MOVE WS-START-DATE TO WS-END-DATE
023100     END-IF.
023150     IF TRACE-DISPLAY-REQUESTED
023160         DISPLAY "RECVAR01 - RANGE START CCYY/MM/DD = "
023170                 WS-START-CCYY "/" WS-START-MM "/" WS-START-DD
023180     END-IF.
023200 100-EXIT.
023300     EXIT.
023400*
023500 200-PROCESS-SCHEDULE-RECORD.
023600     MOVE "200-PROCESS-SCHEDULE-RECORD" TO PARA-NAME.
023700     IF SU-PAYMENT-DUE-DATE >= WS-START-DATE
023800         AND SU-PAYMENT-DUE-DATE <= WS-END-DATE
023850         MOVE SU-PAYMENT-DUE-DATE TO WS-BKT-DUE-DATE-WORK
023900         PERFORM 400-FIND-OR-INSERT-BUCKET THRU 400-EXIT
024000         ADD 1 TO WS-BKT-SCHEDULED-COUNT (WS-BKT-IDX)
024100         PERFORM 220-ADD-INVOICE-LOOKUP THRU 220-EXIT
024200     END-IF.
024300     PERFORM 300-READ-SCHEDULE THRU 300-EXIT.
024400 200-EXIT.
024500     EXIT.
024600*
024700 220-ADD-INVOICE-LOOKUP.
024800     MOVE "220-ADD-INVOICE-LOOKUP" TO PARA-NAME.
024900     IF WS-INVOICE-LOOKUP-COUNT < WS-INVOICE-LOOKUP-MAX
025000         ADD 1 TO WS-INVOICE-LOOKUP-COUNT
025100         SET WS-INV-IDX TO WS-INVOICE-LOOKUP-COUNT
025200         MOVE SU-INVOICE-ID     TO WS-INV-INVOICE-ID (WS-INV-IDX)
025300         MOVE SU-PAYMENT-DUE-DATE TO WS-INV-DUE-DATE (WS-INV-IDX)
025400         MOVE "N"               TO WS-INV-COUNTED-SW (WS-INV-IDX)
025500     ELSE
025600         DISPLAY "RECVAR01 - INVOICE LOOKUP TABLE FULL, SKIPPING "
025700                 SU-INVOICE-ID
025800     END-IF.
025900 220-EXIT.
026000     EXIT.
026100*
026200 210-PROCESS-HISTORY-RECORD.
026300     MOVE "210-PROCESS-HISTORY-RECORD" TO PARA-NAME.
026400     PERFORM 230-LOOKUP-INVOICE THRU 230-EXIT.
026500     IF MATCH-FOUND
026600         AND NOT WS-INV-ALREADY-COUNTED (WS-INV-IDX)
026700         MOVE "Y" TO WS-INV-COUNTED-SW (WS-INV-IDX)
026800         MOVE WS-INV-DUE-DATE (WS-INV-IDX) TO WS-BKT-DUE-DATE-WORK
026900         PERFORM 400-FIND-OR-INSERT-BUCKET THRU 400-EXIT
027000         ADD 1 TO WS-BKT-BILLED-COUNT (WS-BKT-IDX)
027100     END-IF.
027200     PERFORM 310-READ-HISTORY THRU 310-EXIT.
027300 210-EXIT.
027400     EXIT.
027500*
027600 230-LOOKUP-INVOICE.
027700     MOVE "230-LOOKUP-INVOICE" TO PARA-NAME.
027800     MOVE "N" TO MATCH-FOUND-SW.
027900     SET WS-INV-IDX TO 1.
028000     PERFORM 240-COMPARE-ONE-INVOICE THRU 240-EXIT
028100         VARYING WS-INV-IDX FROM 1 BY 1
028200         UNTIL WS-INV-IDX > WS-INVOICE-LOOKUP-COUNT
028300            OR MATCH-FOUND.
028310*    THE MATCH IS DETECTED INSIDE THE BODY, SO BY THE TIME THE
028320*    UNTIL TEST STOPS THE LOOP THE INDEX HAS ALREADY STEPPED ONE
028330*    PAST THE ROW THAT MATCHED - BACK IT UP BEFORE USING IT.
028340     IF MATCH-FOUND
028350         SET WS-INV-IDX DOWN BY 1
028360     END-IF.
028400 230-EXIT.
028500     EXIT.
028600*
028700 240-COMPARE-ONE-INVOICE.
028800     IF WS-INV-INVOICE-ID (WS-INV-IDX) = BH-INVOICE-ID
028900         MOVE "Y" TO MATCH-FOUND-SW
029000     END-IF.
029100 240-EXIT.
029200     EXIT.
029300*
029400 300-READ-SCHEDULE.
029500     MOVE "300-READ-SCHEDULE" TO PARA-NAME.
029600     READ SCHEDULE-UPDATE-FILE
029700         AT END
029800         MOVE "Y" TO SCHEDULE-EOF-SW.
029900 300-EXIT.
030000     EXIT.
030100*
030200 310-READ-HISTORY.
030300     MOVE "310-READ-HISTORY" TO PARA-NAME.
030400     READ BILLING-HISTORY-FILE
030500         AT END
030600         MOVE "Y" TO HISTORY-EOF-SW.
030700 310-EXIT.
030800     EXIT.
030900*
031000 400-FIND-OR-INSERT-BUCKET.
031100     MOVE "400-FIND-OR-INSERT-BUCKET" TO PARA-NAME.
031200*    LOOKS UP WS-BKT-DUE-DATE-WORK IN THE BUCKET TABLE, WHICH IS
031300*    KEPT IN ASCENDING DATE ORDER.  ON RETURN WS-BKT-IDX POINTS
031400*    AT THE MATCHING ROW - CREATING ONE IN SORTED POSITION IF
031500*    THIS DATE HAS NOT BEEN SEEN BEFORE.
031600     SET WS-BKT-IDX TO 1.
031700     PERFORM 410-SEARCH-ONE-BUCKET THRU 410-EXIT
031800         VARYING WS-BKT-IDX FROM 1 BY 1
031900         UNTIL WS-BKT-IDX > WS-BUCKET-COUNT
032000            OR WS-BKT-DUE-DATE (WS-BKT-IDX) >= WS-BKT-DUE-DATE-WORK.
032100     IF WS-BKT-IDX <= WS-BUCKET-COUNT
032200         AND WS-BKT-DUE-DATE (WS-BKT-IDX) = WS-BKT-DUE-DATE-WORK
032300         GO TO 400-EXIT.
032400     IF WS-BUCKET-COUNT >= WS-BUCKET-MAX
032500         DISPLAY "RECVAR01 - BUCKET TABLE FULL, SKIPPING DATE "
032600                 WS-BKT-DUE-DATE-WORK
032700         GO TO 400-EXIT.
032800     MOVE WS-BKT-IDX TO WS-BUCKET-INSERT-IDX.
032900     PERFORM 420-SHIFT-BUCKET-TABLE THRU 420-EXIT.
033000     MOVE WS-BKT-DUE-DATE-WORK TO WS-BKT-DUE-DATE (WS-BUCKET-INSERT-IDX).
033100     MOVE ZERO TO WS-BKT-SCHEDULED-COUNT (WS-BUCKET-INSERT-IDX).
033200     MOVE ZERO TO WS-BKT-BILLED-COUNT (WS-BUCKET-INSERT-IDX).
033300     ADD 1 TO WS-BUCKET-COUNT.
033400     SET WS-BKT-IDX TO WS-BUCKET-INSERT-IDX.
033500 400-EXIT.
033600     EXIT.
033700*
033800 410-SEARCH-ONE-BUCKET.
033900 410-EXIT.
034000     EXIT.
034100*
034200 420-SHIFT-BUCKET-TABLE.
034300     MOVE "420-SHIFT-BUCKET-TABLE" TO PARA-NAME.
034400     IF WS-BUCKET-COUNT = ZERO
034500         GO TO 420-EXIT.
034600     COMPUTE WS-BUCKET-SHIFT-IDX = WS-BUCKET-COUNT + 1.
034700     PERFORM 430-SHIFT-ONE-BUCKET THRU 430-EXIT
034800         VARYING WS-BUCKET-SHIFT-IDX FROM WS-BUCKET-SHIFT-IDX BY -1
034900         UNTIL WS-BUCKET-SHIFT-IDX <= WS-BUCKET-INSERT-IDX.
035000 420-EXIT.
035100     EXIT.
035200*
035300 430-SHIFT-ONE-BUCKET.
035400     MOVE WS-BKT-DUE-DATE (WS-BUCKET-SHIFT-IDX - 1)
035500                      TO WS-BKT-DUE-DATE (WS-BUCKET-SHIFT-IDX).
035600     MOVE WS-BKT-SCHEDULED-COUNT (WS-BUCKET-SHIFT-IDX - 1)
035700                      TO WS-BKT-SCHEDULED-COUNT (WS-BUCKET-SHIFT-IDX).
035800     MOVE WS-BKT-BILLED-COUNT (WS-BUCKET-SHIFT-IDX - 1)
035900                      TO WS-BKT-BILLED-COUNT (WS-BUCKET-SHIFT-IDX).
036000 430-EXIT.
036100     EXIT.
036200*
036300 500-COMPUTE-VARIANCE.
036400     MOVE "500-COMPUTE-VARIANCE" TO PARA-NAME.
036500     COMPUTE RV-VARIANCE-COUNT =
036600         WS-BKT-SCHEDULED-COUNT (WS-BKT-IDX)
036700       - WS-BKT-BILLED-COUNT (WS-BKT-IDX).
036800 500-EXIT.
036900     EXIT.
037000*
037100 600-PRINT-VARIANCE-REPORT.
037200     MOVE "600-PRINT-VARIANCE-REPORT" TO PARA-NAME.
037300     MOVE WS-START-DATE TO RPT-HDR-START.
037400     MOVE WS-END-DATE   TO RPT-HDR-END.
037500     WRITE RPT-PRINT-LINE FROM RPT-HEADER-LINE-1 AFTER PAGE.
037600     WRITE RPT-PRINT-LINE FROM RPT-HEADER-LINE-2 AFTER 1.
037700     WRITE RPT-PRINT-LINE FROM RPT-VARIANCE-COL-HDR AFTER 2.
037720     PERFORM 605-PRINT-ONE-VARIANCE-LINE THRU 605-EXIT
037740         VARYING WS-BKT-IDX FROM 1 BY 1
037760         UNTIL WS-BKT-IDX > WS-BUCKET-COUNT.
037780     MOVE WS-TOTAL-VARIANCE-DAYS  TO RPT-TOT-DAYS.
037800     MOVE WS-TOTAL-VARIANCE-COUNT TO RPT-TOT-COUNT.
037820     WRITE RPT-PRINT-LINE FROM RPT-TOTALS-LINE-1 AFTER 2.
037840     WRITE RPT-PRINT-LINE FROM RPT-TOTALS-LINE-2 AFTER 1.
037860 600-EXIT.
037880     EXIT.
037900*
037920 605-PRINT-ONE-VARIANCE-LINE.
037940     MOVE "605-PRINT-ONE-VARIANCE-LINE" TO PARA-NAME.
037960     IF WS-BKT-SCHEDULED-COUNT (WS-BKT-IDX) NOT =
037980             WS-BKT-BILLED-COUNT (WS-BKT-IDX)
038000         PERFORM 500-COMPUTE-VARIANCE THRU 500-EXIT
038020         MOVE WS-BKT-DUE-DATE (WS-BKT-IDX) TO RV-DUE-DATE
038040         MOVE WS-BKT-SCHEDULED-COUNT (WS-BKT-IDX)
038060                          TO RV-SCHEDULED-COUNT
038080         MOVE WS-BKT-BILLED-COUNT (WS-BKT-IDX)
038100                          TO RV-BILLED-COUNT
038120         MOVE RV-DUE-DATE          TO RPT-DET-DUE-DATE
038140         MOVE RV-SCHEDULED-COUNT   TO RPT-DET-SCHEDULED
038160         MOVE RV-BILLED-COUNT      TO RPT-DET-BILLED
038180         MOVE RV-VARIANCE-COUNT    TO RPT-DET-VARIANCE
038200         WRITE RPT-PRINT-LINE FROM RPT-VARIANCE-DETAIL AFTER 1
038220         ADD 1 TO WS-TOTAL-VARIANCE-DAYS
038240         ADD RV-VARIANCE-COUNT TO WS-TOTAL-VARIANCE-COUNT
038260     END-IF.
038280 605-EXIT.
038300     EXIT.
038320*
040400 700-OPEN-FILES.
040500     MOVE "700-OPEN-FILES" TO PARA-NAME.
040600     OPEN INPUT  SCHEDULE-UPDATE-FILE.
040700     OPEN INPUT  BILLING-HISTORY-FILE.
040800     OPEN OUTPUT REPORT-FILE.
040900     IF SCHDUPD-STATUS NOT = "00"
041000         DISPLAY "RECVAR01 - CANNOT OPEN SCHEDULE-UPDATE-FILE, "
041100                 "STATUS = " SCHDUPD-STATUS.
041200 700-EXIT.
041300     EXIT.
041400*
041500 790-CLOSE-FILES.
041600     MOVE "790-CLOSE-FILES" TO PARA-NAME.
041700     CLOSE SCHEDULE-UPDATE-FILE.
041800     CLOSE BILLING-HISTORY-FILE.
041900     CLOSE REPORT-FILE.
042000 790-EXIT.
042100     EXIT.
