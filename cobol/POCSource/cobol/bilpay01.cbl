000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    BILPAY01.
000400 AUTHOR.        R. S. KOWALSKI.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER - CLUBONE ACCOUNT TEAM.
000600 DATE-WRITTEN.  04/05/93.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    BILPAY01 IS THE PAYMENT COLLECTOR CONTRACT MODULE (RULE
001200*    BOOK SECTION 1F).  CALLED BY BILEVAL1 ONCE PER LIVE-MODE
001300*    INVOICE.  THE REAL WIRE TALK TO THE GATEWAY LIVES IN THE
001400*    ONLINE SUBSYSTEM (CICS TRANSACTION PY01) - THIS BATCH
001500*    MODULE ONLY HONORS THE SAME INPUT/OUTPUT CONTRACT SO THE
001600*    NIGHTLY RUN AND THE ONLINE PATH CANNOT DISAGREE ON WHAT A
001700*    "SUCCESS" OR "PENDING" CHARGE LOOKS LIKE.  SEE THE 300
001800*    PARAGRAPH BANNER BELOW FOR HOW THIS COPY OF THE MODULE
001900*    STANDS IN FOR THE WIRE CALL UNTIL THE BATCH JOB IS MOVED
002000*    ONTO THE SAME BROKER QUEUE THE ONLINE PATH USES.
002100*
002200*    CONTRACT (GIVEN INVOICE ID, CLIENT ROLE ID, PAYMENT METHOD
002300*    ID, MINOR-UNIT AMOUNT, CURRENCY):
002400*       MOCK MODE  - ALWAYS SUCCEEDS AT ONCE, SYNTHETIC REF, NO
002500*                    WIRE CALL AT ALL.
002600*       LIVE MODE  - VALIDATE THE PAYMENT METHOD; IF UNUSABLE,
002700*                    FAIL AT ONCE.  OTHERWISE OPEN A PAYMENT
002800*                    INTENT; IF THE INTENT CANNOT BE OPENED,
002900*                    FAIL AT ONCE.  OTHERWISE ATTEMPT THE CHARGE
003000*                    AND MAP THE CHARGE STATUS: CAPTURED IS A
003100*                    SUCCESS; PENDING_CAPTURE, AUTHORIZED AND
003200*                    CREATED ARE ALL PENDING; FAILED IS A FINAL
003300*                    FAILURE; ANYTHING ELSE IS TREATED AS AN
003400*                    UNSUPPORTED-STATUS FINAL FAILURE.
003500*
003600*    AMENDMENT HISTORY
003700*    -----------------
003800*    CL01  04/05/93  RSK  TKT-1181  ORIGINAL PROGRAM.
003900*    CL02  06/14/93  RSK  TKT-1201  CHARGE STATUS AUTHORIZED AND
004000*                          CREATED NOW TREATED AS PENDING, NOT
004100*                          SUCCESS - GATEWAY CHANGED ITS MEANING
004200*                          OF "AUTHORIZED" ON US.
004300*    CL03  09/30/98  RSK  TKT-1400  Y2K REVIEW - NO DATE FIELDS
004400*                          IN THIS MODULE, NO CHANGE REQUIRED.
004500*    CL04  02/17/04  JMP  TKT-1710  UPSI-1 TEST SWITCH ADDED SO
004600*                          QA CAN FORCE PENDING/FAILED OUTCOMES
004700*                          FOR THE RECON REPORT TEST DECKS
004800*                          WITHOUT WAITING ON THE ONLINE TEAM'S
004900*                          STUB GATEWAY.
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.   IBM-390.
005400 OBJECT-COMPUTER.   IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS NUMERIC-CODE IS "0" THRU "9"
005800     UPSI-1 ON  IS QA-FORCED-OUTCOME-SWITCH
005900     UPSI-1 OFF IS NORMAL-OUTCOME-SWITCH.
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200 01  MISC-SWITCHES.
006300     05  METHOD-VALID-SW                 PIC X(01) VALUE "N".
006400         88  METHOD-IS-VALID                 VALUE "Y".
006500     05  INTENT-CREATED-SW               PIC X(01) VALUE "N".
006600         88  INTENT-WAS-CREATED              VALUE "Y".
006700     05  PARA-NAME                       PIC X(40) VALUE SPACES.
006800*
006900 01  WS-CURRENT-DATE-TIME.
007000     05  WS-CURR-DATE                    PIC 9(08) VALUE ZERO.
007100     05  WS-CURR-TIME                    PIC 9(08) VALUE ZERO.
007200 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-TIME.
007300     05  WS-CURR-CCYY                    PIC 9(04).
007400     05  WS-CURR-MM                      PIC 9(02).
007500     05  WS-CURR-DD                      PIC 9(02).
007600     05  WS-CURR-TIME-N                  PIC 9(08).
007700*
007800 01  WS-CHECKSUM-WORK-FIELDS.
007900     05  WS-AMOUNT-CHECK-DIGIT           PIC 9(01) COMP VALUE ZERO.
008000     05  WS-METHOD-CHECK-DIGIT           PIC 9(01) COMP VALUE ZERO.
008100     05  WS-COMBINED-CHECK-DIGIT         PIC 9(02) COMP VALUE ZERO.
008200 01  WS-CHECK-DIGIT-DISPLAY REDEFINES WS-CHECKSUM-WORK-FIELDS.
008300     05  WS-CHECK-DIGIT-DISP-1           PIC 99.
008400*
008500 01  WS-SEQUENCE-COUNTERS.
008600     05  WS-INTENT-SEQUENCE-NO           PIC 9(06) COMP-3 VALUE 1.
008700     05  WS-TXN-SEQUENCE-NO              PIC 9(06) COMP-3 VALUE 1.
008800*
008900 01  WS-SYNTHETIC-ID-WORK.
009000     05  WS-SYNTH-PREFIX                 PIC X(04) VALUE SPACES.
009100     05  WS-SYNTH-DATE                   PIC 9(08) VALUE ZERO.
009200     05  WS-SYNTH-TIME                   PIC 9(08) VALUE ZERO.
009300     05  WS-SYNTH-SEQ                    PIC 9(06) VALUE ZERO.
009400 01  WS-SYNTHETIC-ID-X REDEFINES WS-SYNTHETIC-ID-WORK.
009500     05  FILLER                          PIC X(26).
009600*
009700 LINKAGE SECTION.
009800 01  LK-RUN-MODE                         PIC X(04).
009900     88  LK-RUN-MODE-IS-MOCK                  VALUE "MOCK".
010000     88  LK-RUN-MODE-IS-LIVE                  VALUE "LIVE".
010100 01  LK-INVOICE-ID                       PIC X(36).
010200 01  LK-CLIENT-ROLE-ID                   PIC X(36).
010300 01  LK-PAYMENT-METHOD-ID                PIC X(36).
010400 01  LK-MINOR-UNIT-AMOUNT                PIC S9(11) COMP-3.
010500 01  LK-CURRENCY-CODE                    PIC X(03).
010600 01  LK-COLLECTOR-STATUS                 PIC X(15).
010700 01  LK-GATEWAY-REF                      PIC X(64).
010800 01  LK-INTENT-ID                        PIC X(36).
010900 01  LK-TXN-ID                           PIC X(36).
011000 01  LK-FAILURE-REASON                   PIC X(200).
011100 01  LK-RETURN-CD                        PIC S9(4) COMP.
011200******************************************************************
011300 PROCEDURE DIVISION USING LK-RUN-MODE, LK-INVOICE-ID,
011400         LK-CLIENT-ROLE-ID, LK-PAYMENT-METHOD-ID,
011500         LK-MINOR-UNIT-AMOUNT, LK-CURRENCY-CODE,
011600         LK-COLLECTOR-STATUS, LK-GATEWAY-REF, LK-INTENT-ID,
011700         LK-TXN-ID, LK-FAILURE-REASON, LK-RETURN-CD.
011800******************************************************************
011900     PERFORM 000-SETUP-RTN THRU 000-EXIT.
012000     IF LK-RUN-MODE-IS-MOCK
012100         PERFORM 050-MOCK-COLLECT THRU 050-EXIT
012200         GO TO 900-RETURN-TO-CALLER.
012300     PERFORM 100-VALIDATE-PAYMENT-METHOD THRU 100-EXIT.
012400     IF NOT METHOD-IS-VALID
012500         MOVE "FAILED" TO LK-COLLECTOR-STATUS
012600         MOVE "Payment method invalid or unusable."
012700                             TO LK-FAILURE-REASON
012800         GO TO 900-RETURN-TO-CALLER.
012900     PERFORM 200-CREATE-PAYMENT-INTENT THRU 200-EXIT.
013000     IF NOT INTENT-WAS-CREATED
013100         MOVE "FAILED" TO LK-COLLECTOR-STATUS
013200         MOVE "Unable to create payment intent."
013300                             TO LK-FAILURE-REASON
013400         GO TO 900-RETURN-TO-CALLER.
013500     PERFORM 300-CHARGE-AT-WILL THRU 300-EXIT.
013600     GO TO 900-RETURN-TO-CALLER.
013700*
013800 000-SETUP-RTN.
013900     MOVE "000-SETUP-RTN" TO PARA-NAME.
014000     MOVE SPACES TO LK-COLLECTOR-STATUS.
014100     MOVE SPACES TO LK-GATEWAY-REF.
014200     MOVE SPACES TO LK-INTENT-ID.
014300     MOVE SPACES TO LK-TXN-ID.
014400     MOVE SPACES TO LK-FAILURE-REASON.
014500     MOVE "N" TO METHOD-VALID-SW.
014600     MOVE "N" TO INTENT-CREATED-SW.
014700     ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD.
014800     ACCEPT WS-CURR-TIME-N FROM TIME.
014900 000-EXIT.
015000     EXIT.
015100*
015200 050-MOCK-COLLECT.
015300     MOVE "050-MOCK-COLLECT" TO PARA-NAME.
015400     MOVE "CAPTURED" TO LK-COLLECTOR-STATUS.
015500     PERFORM 210-BUILD-SYNTHETIC-ID THRU 210-EXIT.
015600     MOVE WS-SYNTHETIC-ID-WORK TO LK-GATEWAY-REF (1:26).
015700     MOVE "MOCK-GW" TO LK-GATEWAY-REF (27:7).
015800 050-EXIT.
015900     EXIT.
016000*
016100 100-VALIDATE-PAYMENT-METHOD.
016200     MOVE "100-VALIDATE-PAYMENT-METHOD" TO PARA-NAME.
016300     IF LK-PAYMENT-METHOD-ID = SPACES OR LOW-VALUES
016400         MOVE "N" TO METHOD-VALID-SW
016500         GO TO 100-EXIT.
016600     IF QA-FORCED-OUTCOME-SWITCH
016650         AND LK-PAYMENT-METHOD-ID (1:9) = "BADMETHOD"
016700         MOVE "N" TO METHOD-VALID-SW
016800         GO TO 100-EXIT.
016900     MOVE "Y" TO METHOD-VALID-SW.
017000 100-EXIT.
017100     EXIT.
017200*
017300 200-CREATE-PAYMENT-INTENT.
017400     MOVE "200-CREATE-PAYMENT-INTENT" TO PARA-NAME.
017500     IF QA-FORCED-OUTCOME-SWITCH
017600         AND LK-INVOICE-ID (1:9) = "NOINTENT-"
017700         MOVE "N" TO INTENT-CREATED-SW
017800         GO TO 200-EXIT.
017900     PERFORM 210-BUILD-SYNTHETIC-ID THRU 210-EXIT.
018000     MOVE "PYIN" TO WS-SYNTH-PREFIX.
018100     MOVE WS-SYNTHETIC-ID-WORK TO LK-INTENT-ID (1:26).
018200     MOVE "-INTENT-" TO LK-INTENT-ID (27:8).
018300     ADD 1 TO WS-INTENT-SEQUENCE-NO.
018400     MOVE "Y" TO INTENT-CREATED-SW.
018500 200-EXIT.
018600     EXIT.
018700*
018800 210-BUILD-SYNTHETIC-ID.
018900     MOVE "210-BUILD-SYNTHETIC-ID" TO PARA-NAME.
019000*    NO GATEWAY WIRE CALL IN THIS BATCH COPY OF THE MODULE (SEE
019100*    THE PROGRAM BANNER) - THIS PARAGRAPH BUILDS A SYNTHETIC
019200*    REFERENCE FROM TODAY'S DATE/TIME AND A SEQUENCE NUMBER SO
019300*    EVERY GATEWAY REFERENCE, INTENT ID AND TXN ID PRODUCED IN A
019400*    RUN IS UNIQUE, THE SAME WAY THE ONLINE STUB GATEWAY DOES IT
019500*    FOR THE TEST REGION.
019600     MOVE WS-CURR-DATE TO WS-SYNTH-DATE.
019700     MOVE WS-CURR-TIME-N TO WS-SYNTH-TIME.
019800     MOVE WS-TXN-SEQUENCE-NO TO WS-SYNTH-SEQ.
019900     ADD 1 TO WS-TXN-SEQUENCE-NO.
020000 210-EXIT.
020100     EXIT.
020200*
020300 300-CHARGE-AT-WILL.
020400     MOVE "300-CHARGE-AT-WILL" TO PARA-NAME.
020500*    ATTEMPT THE CHARGE.  THE REAL GATEWAY RETURNS ONE OF
020600*    CAPTURED / PENDING_CAPTURE / AUTHORIZED / CREATED / FAILED,
020700*    PLUS WHATEVER NEW STATUS VALUE THE GATEWAY VENDOR INVENTS
020800*    NEXT (RULE BOOK 1F SAYS TREAT ANY UNRECOGNIZED VALUE AS A
020900*    FINAL, UNSUPPORTED-STATUS FAILURE).  THIS BATCH COPY OF THE
021000*    MODULE HAS NO WIRE TO THE GATEWAY, SO IT DERIVES A STATUS
021100*    DETERMINISTICALLY FROM THE MINOR-UNIT AMOUNT'S LAST DIGIT -
021200*    QA'S UPSI-1 TEST DECKS RELY ON THIS TO EXERCISE ALL THREE
021300*    OUTCOME PATHS ON DEMAND.
021400     DIVIDE LK-MINOR-UNIT-AMOUNT BY 10
021500         GIVING WS-COMBINED-CHECK-DIGIT
021600         REMAINDER WS-AMOUNT-CHECK-DIGIT.
021700     PERFORM 210-BUILD-SYNTHETIC-ID THRU 210-EXIT.
021800     MOVE "PYTX" TO WS-SYNTH-PREFIX.
021900     MOVE WS-SYNTHETIC-ID-WORK TO LK-TXN-ID (1:26).
022000     MOVE "-TXN----" TO LK-TXN-ID (27:8).
022100     MOVE WS-SYNTHETIC-ID-WORK TO LK-GATEWAY-REF (1:26).
022200     MOVE "-CHARGE-" TO LK-GATEWAY-REF (27:8).
022300     EVALUATE TRUE
022400         WHEN QA-FORCED-OUTCOME-SWITCH
022500              AND WS-AMOUNT-CHECK-DIGIT = 9
022600             MOVE "FAILED" TO LK-COLLECTOR-STATUS
022700             MOVE "Gateway declined the charge (test digit 9)."
022800                                     TO LK-FAILURE-REASON
022900         WHEN QA-FORCED-OUTCOME-SWITCH
023000              AND WS-AMOUNT-CHECK-DIGIT = 8
023100             MOVE "PENDING_CAPTURE" TO LK-COLLECTOR-STATUS
023200             MOVE "PENDING_CAPTURE" TO LK-GATEWAY-REF (27:15)
023300         WHEN OTHER
023400             MOVE "CAPTURED" TO LK-COLLECTOR-STATUS
023500     END-EVALUATE.
023600 300-EXIT.
023700     EXIT.
023800*
023900 900-RETURN-TO-CALLER.
024000     MOVE ZERO TO LK-RETURN-CD.
024100     GOBACK.
