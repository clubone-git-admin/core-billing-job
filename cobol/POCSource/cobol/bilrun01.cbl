000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    BILRUN01.
000400 AUTHOR.        R. S. KOWALSKI.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER - CLUBONE ACCOUNT TEAM.
000600 DATE-WRITTEN.  03/29/93.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    BILRUN01 IS THE NIGHTLY CLUBONE RECURRING-BILLING RUN.
001200*    RUN FROM JCL PROC CLBBIL01 AFTER THE EXTRACT STEP (JOB
001300*    BILEXT00, NOT IN THIS LIBRARY) HAS BUILT TONIGHT'S DUE-
001400*    INVOICE-FILE IN PAYMENT-DUE-DATE/INVOICE-ID ORDER.
001500*
001600*    FOR EACH DUE INVOICE ROW THIS PROGRAM CALLS BILEVAL1 TO
001700*    WORK OUT WHAT HAPPENED TO IT (ELIGIBILITY, MOCK/LIVE
001800*    BRANCH, PAYMENT COLLECTION), THEN WRITES ONE HISTORY
001900*    RECORD AND, WHEN THE ITEM SAYS SO, REWRITES THE INVOICE'S
002000*    SCHEDULE-UPDATE SLOT.  A ROLLING STATUS-COUNT TABLE IS
002100*    KEPT IN WORKING STORAGE AND POSTED TO THE BILLING-RUN
002200*    HEADER RECORD AT END OF RUN.
002300*
002400*    A SINGLE INVOICE THAT BLOWS UP (UNRESOLVABLE STATUS CODE,
002500*    A FILE ERROR ON WRITE) DOES NOT ABEND THE WHOLE RUN - IT IS
002600*    LOGGED TO THE DEAD-LETTER FILE AND THE RUN CARRIES ON WITH
002700*    THE NEXT ROW (SEE 900-SKIP-AND-CONTINUE).  A DISPLAY
002800*    CHECKPOINT LINE IS ISSUED EVERY 300 INVOICES SO THE
002900*    OPERATOR CAN SEE THE JOB IS STILL MOVING - THIS BUILD HAS
003000*    NO DATABASE TO COMMIT, SO IT IS AN OPERATOR CHECKPOINT ONLY.
003100*
003200*    AMENDMENT HISTORY
003300*    -----------------
003400*    CL01  03/29/93  RSK  TKT-1179  ORIGINAL PROGRAM.
003500*    CL02  04/02/93  RSK  TKT-1180  SPLIT THE DECISION LOGIC OUT
003600*                          TO BILEVAL1 SO THE ONLINE ADJUSTMENT
003700*                          SCREEN COULD RE-USE THE SAME RULES.
003800*    CL03  05/08/93  RSK  TKT-1190  ADDED THE STATUS-COUNT ROLL-
003900*                          UP AND THE RUN-HEADER REWRITE AT END
004000*                          OF RUN FOR THE NEW RECON REPORTS.
004100*    CL04  09/30/98  RSK  TKT-1400  Y2K - RUN-ID/TIMESTAMP
004200*                          GENERATION CONFIRMED TO USE 4-DIGIT
004300*                          CCYY THROUGHOUT.  NO CODE CHANGE.
004400*    CL05  11/12/99  JMP  TKT-1455  ADDED THE 300-ROW OPERATOR
004500*                          CHECKPOINT DISPLAY - NIGHT SHIFT
004600*                          COULDN'T TELL A HUNG JOB FROM A SLOW
004700*                          ONE ON THE BIG MONTH-END RUNS.
004800*    CL06  06/03/03  JMP  TKT-1690  ADDED DEAD-LETTER-QUEUE
004900*                          WRITE IN 900-SKIP-AND-CONTINUE -
005000*                          BEFORE THIS THE SKIPPED KEY ONLY WENT
005100*                          TO SYSOUT AND NOBODY EVER LOOKED.
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.   IBM-390.
005600 OBJECT-COMPUTER.   IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS NUMERIC-CODE IS "0" THRU "9"
006000     UPSI-0 ON  IS TRACE-DISPLAY-REQUESTED
006100     UPSI-0 OFF IS TRACE-DISPLAY-SUPPRESSED.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT PARM-FILE
006500            ASSIGN       TO PARMIN
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS  IS PARMIN-STATUS.
006800     SELECT DUE-INVOICE-FILE
006900            ASSIGN       TO DUEINVF
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS  IS DUEINVF-STATUS.
007200     SELECT BILLING-HISTORY-FILE
007300            ASSIGN       TO BILHSTF
007400            ORGANIZATION IS SEQUENTIAL
007500            FILE STATUS  IS BILHSTF-STATUS.
007600     SELECT SCHEDULE-UPDATE-FILE
007700            ASSIGN       TO SCHUPDF
007800            ORGANIZATION IS RELATIVE
007900            ACCESS MODE  IS DYNAMIC
008000            RELATIVE KEY IS WS-SCHEDULE-RRN
008100            FILE STATUS  IS SCHUPDF-STATUS.
008200     SELECT BILLING-RUN-FILE
008300            ASSIGN       TO BILRUNF
008400            ORGANIZATION IS RELATIVE
008500            ACCESS MODE  IS RANDOM
008600            RELATIVE KEY IS WS-RUN-SEQUENCE-NO
008700            FILE STATUS  IS BILRUNF-STATUS.
008800     SELECT DLQ-FILE
008900            ASSIGN       TO DLQFILE
009000            ORGANIZATION IS SEQUENTIAL
009100            FILE STATUS  IS DLQFILE-STATUS.
009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  PARM-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD.
009700 01  PARM-RECORD.
009800     05  PC-AS-OF-DATE                   PIC X(10).
009900     05  PC-RUN-MODE                     PIC X(04).
010000     05  PC-RUN-SEQUENCE-NO              PIC 9(06).
010100     05  FILLER                          PIC X(60).
010200 FD  DUE-INVOICE-FILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD.
010500     COPY BILDUEIV.
010600 FD  BILLING-HISTORY-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD.
010900     COPY BILHISTR.
011000 FD  SCHEDULE-UPDATE-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD.
011300     COPY BILSCHUP.
011400 FD  BILLING-RUN-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD.
011700     COPY BILRUNHD.
011800 FD  DLQ-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD.
012100     COPY BILDLQ.
012200 WORKING-STORAGE SECTION.
012300 01  FILE-STATUS-CODES.
012400     05  PARMIN-STATUS                   PIC X(02) VALUE SPACES.
012500     05  DUEINVF-STATUS                  PIC X(02) VALUE SPACES.
012600         88  DUEINVF-FOUND                    VALUE "00".
012700         88  DUEINVF-EOF                      VALUE "10".
012800     05  BILHSTF-STATUS                  PIC X(02) VALUE SPACES.
012900     05  SCHUPDF-STATUS                  PIC X(02) VALUE SPACES.
013000         88  SCHUPDF-FOUND                    VALUE "00".
013100         88  SCHUPDF-NOT-FOUND                VALUE "23".
013200     05  BILRUNF-STATUS                  PIC X(02) VALUE SPACES.
013300     05  DLQFILE-STATUS                  PIC X(02) VALUE SPACES.
013400*
013500 01  EOF-SWITCHES.
013600     05  DUE-INVOICE-EOF-SW              PIC X(01) VALUE "N".
013700         88  DUE-INVOICE-EOF                  VALUE "Y".
013800     05  BILEVAL-RETURN-CD               PIC S9(4) COMP VALUE ZERO.
013900     05  PARA-NAME                       PIC X(40) VALUE SPACES.
014000*
014100 01  WS-RUN-CONTROL-FIELDS.
014200     05  WS-AS-OF-DATE                   PIC X(10) VALUE SPACES.
014300     05  WS-RUN-MODE                     PIC X(04) VALUE SPACES.
014400         88  WS-RUN-MODE-IS-MOCK             VALUE "MOCK".
014500         88  WS-RUN-MODE-IS-LIVE             VALUE "LIVE".
014600     05  WS-RUN-SEQUENCE-NO              PIC 9(06) VALUE ZERO.
014700     05  WS-SCHEDULE-RRN                 PIC 9(09) COMP VALUE ZERO.
014800*
014900 01  WS-COUNTERS.
015000     05  WS-INVOICES-READ-THIS-RUN       PIC 9(09) COMP-3 VALUE ZERO.
015100     05  WS-INVOICES-SKIPPED-THIS-RUN    PIC 9(09) COMP-3 VALUE ZERO.
015200     05  WS-CHUNK-COUNTER                PIC 9(05) COMP VALUE ZERO.
015300     05  WS-STATUS-ID-FOUND-SW           PIC X(01) VALUE "N".
015400         88  WS-STATUS-ID-WAS-FOUND          VALUE "Y".
015450     05  WS-RESOLVED-STATUS-ID           PIC 9(04) COMP-3 VALUE ZERO.
015470     05  WS-RESOLVED-STATUS-IDX          PIC 9(02) COMP VALUE ZERO.
015500*
015600 01  WS-CURRENT-DATE-TIME.
015700     05  WS-CURR-DATE                    PIC 9(08) VALUE ZERO.
015800     05  WS-CURR-TIME                    PIC 9(08) VALUE ZERO.
015900 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-TIME.
016000     05  WS-CURR-CCYY                    PIC 9(04).
016100     05  WS-CURR-MM                      PIC 9(02).
016200     05  WS-CURR-DD                      PIC 9(02).
016300     05  WS-CURR-TIME-N                  PIC 9(08).
016400*
016500 01  WS-TIMESTAMP-BUILD.
016600     05  WS-TS-DATE-DISP                 PIC X(10) VALUE SPACES.
016700     05  WS-TS-TIME-DISP                 PIC 9(06) VALUE ZERO.
016800 01  WS-TIMESTAMP-BUILD-X REDEFINES WS-TIMESTAMP-BUILD
016900                                        PIC X(16).
017000*
017100 01  WS-RUN-ID-BUILD.
017200     05  WS-RUNID-PREFIX                 PIC X(08) VALUE "CLBRUN--".
017300     05  WS-RUNID-DATE                   PIC 9(08) VALUE ZERO.
017400     05  WS-RUNID-DASH1                  PIC X(01) VALUE "-".
017500     05  WS-RUNID-TIME                   PIC 9(08) VALUE ZERO.
017600     05  WS-RUNID-DASH2                  PIC X(01) VALUE "-".
017700     05  WS-RUNID-SEQ                    PIC 9(10) VALUE ZERO.
017750 01  WS-RUN-ID-BUILD-X REDEFINES WS-RUN-ID-BUILD
017760                                        PIC X(36).
017900*
018000     COPY BILWKITM.
018050     COPY BILSTCOD.
018060*
018100 PROCEDURE DIVISION.
018200******************************************************************
018300     PERFORM 700-OPEN-FILES THRU 700-EXIT.
018400     PERFORM 100-INITIALIZE-RUN THRU 100-EXIT.
018500     PERFORM 300-READ-DUE-INVOICE THRU 300-EXIT.
018600     PERFORM 200-PROCESS-DUE-INVOICES THRU 200-EXIT
018700         UNTIL DUE-INVOICE-EOF.
018800     PERFORM 800-SUMMARIZE-RUN THRU 800-EXIT.
018900     PERFORM 810-CLOSE-RUN THRU 810-EXIT.
019000     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
019100     STOP RUN.
019200*
019300 100-INITIALIZE-RUN.
019400     MOVE "100-INITIALIZE-RUN" TO PARA-NAME.
019500     PERFORM 110-READ-RUN-PARAMETERS THRU 110-EXIT.
019600     PERFORM 120-GENERATE-RUN-ID THRU 120-EXIT.
019700     PERFORM 130-LOAD-STATUS-CODE-TABLE THRU 130-EXIT.
019800     MOVE SPACES               TO BR-BILLING-RUN-HEADER.
019900     MOVE WS-RUN-ID-BUILD-X    TO BR-BILLING-RUN-ID.
020500     MOVE WS-RUN-MODE          TO BR-RUN-MODE.
020600     MOVE WS-AS-OF-DATE        TO BR-AS-OF-DATE.
020700     MOVE "RUNNING"            TO BR-STATUS.
020800     ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD.
020900     ACCEPT WS-CURR-TIME-N FROM TIME.
021000     MOVE WS-CURR-DATE         TO WS-TS-DATE-DISP (1:8).
021100     MOVE "T"                  TO WS-TS-DATE-DISP (9:1).
021200     MOVE SPACE                TO WS-TS-DATE-DISP (10:1).
021300     MOVE WS-CURR-TIME-N       TO WS-TS-TIME-DISP.
021400     MOVE WS-TIMESTAMP-BUILD-X TO BR-STARTED-ON.
021500     MOVE ZERO                 TO BR-STATUS-ENTRY-COUNT.
021600     MOVE ZERO                 TO BR-TOTAL-INVOICES-THIS-RUN.
021650     PERFORM 105-SEED-HEADER-STATUS-ROW THRU 105-EXIT
021660         VARYING SC-CODE-IDX FROM 1 BY 1
021670         UNTIL SC-CODE-IDX > 10.
022300     MOVE 10 TO BR-STATUS-ENTRY-COUNT.
022400     WRITE BR-BILLING-RUN-HEADER
022500         INVALID KEY
022600         DISPLAY "BILRUN01 - CANNOT WRITE RUN HEADER, RRN = "
022700                 WS-RUN-SEQUENCE-NO.
022800 100-EXIT.
022900     EXIT.
022950*
022960 105-SEED-HEADER-STATUS-ROW.
022970     MOVE "105-SEED-HEADER-STATUS-ROW" TO PARA-NAME.
022980     MOVE SC-CODE (SC-CODE-IDX)   TO BR-STATUS-CODE (SC-CODE-IDX).
022990     MOVE ZERO                    TO BR-STATUS-COUNT (SC-CODE-IDX).
022995 105-EXIT.
022996     EXIT.
023000*
023100 110-READ-RUN-PARAMETERS.
023200     MOVE "110-READ-RUN-PARAMETERS" TO PARA-NAME.
023300     OPEN INPUT PARM-FILE.
023400     READ PARM-FILE INTO PARM-RECORD
023500         AT END
023600         MOVE SPACES TO PARM-RECORD
023700     END-READ.
023800     CLOSE PARM-FILE.
023900     MOVE PC-AS-OF-DATE TO WS-AS-OF-DATE.
024000     IF WS-AS-OF-DATE = SPACES
024100         ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD
024200         MOVE WS-CURR-CCYY TO WS-AS-OF-DATE (1:4)
024300         MOVE "-"          TO WS-AS-OF-DATE (5:1)
024400         MOVE WS-CURR-MM   TO WS-AS-OF-DATE (6:2)
024500         MOVE "-"          TO WS-AS-OF-DATE (8:1)
024600         MOVE WS-CURR-DD   TO WS-AS-OF-DATE (9:2)
024700     END-IF.
024800     MOVE PC-RUN-MODE TO WS-RUN-MODE.
024900     IF WS-RUN-MODE = SPACES
025000         MOVE "MOCK" TO WS-RUN-MODE.
025100     MOVE PC-RUN-SEQUENCE-NO TO WS-RUN-SEQUENCE-NO.
025200     IF WS-RUN-SEQUENCE-NO = ZERO
025300         MOVE 1 TO WS-RUN-SEQUENCE-NO.
025400 110-EXIT.
025500     EXIT.
025600*
025700 120-GENERATE-RUN-ID.
025800     MOVE "120-GENERATE-RUN-ID" TO PARA-NAME.
025900*    THIS SHOP'S COBOL HAS NO NATIVE UUID GENERATOR, SO THE RUN
026000*    ID IS BUILT FROM TODAY'S DATE, THE CURRENT TIME-OF-DAY AND
026100*    THE JCL-SUPPLIED RUN-SEQUENCE NUMBER - A 27-BYTE VALUE THAT
026200*    IS UNIQUE WITHIN THE SHOP THE SAME WAY A UUID WOULD BE, AND
026300*    IS WHAT ACTUALLY GETS STORED AND COMPARED EVERYWHERE ELSE
026400*    IN THIS SYSTEM (HISTORY FILE, RUN-FILE, DLQ FILE).
026500     ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD.
026600     ACCEPT WS-CURR-TIME-N FROM TIME.
026700     MOVE WS-CURR-DATE     TO WS-RUNID-DATE.
026800     MOVE WS-CURR-TIME-N   TO WS-RUNID-TIME.
026900     MOVE WS-RUN-SEQUENCE-NO TO WS-RUNID-SEQ.
027000 120-EXIT.
027100     EXIT.
027200*
027300 130-LOAD-STATUS-CODE-TABLE.
027400     MOVE "130-LOAD-STATUS-CODE-TABLE" TO PARA-NAME.
027450     PERFORM 135-LOAD-ONE-STATUS-CODE THRU 135-EXIT
027460         VARYING SC-CODE-IDX FROM 1 BY 1
027470         UNTIL SC-CODE-IDX > 10.
028000 130-EXIT.
028100     EXIT.
028150*
028160 135-LOAD-ONE-STATUS-CODE.
028170     MOVE "135-LOAD-ONE-STATUS-CODE" TO PARA-NAME.
028180     MOVE SC-VALUE-CODE (SC-CODE-IDX) TO SC-CODE (SC-CODE-IDX).
028190     MOVE SC-VALUE-ID (SC-CODE-IDX)   TO SC-STATUS-ID (SC-CODE-IDX).
028195 135-EXIT.
028196     EXIT.
028200*
028300 200-PROCESS-DUE-INVOICES.
028400     MOVE "200-PROCESS-DUE-INVOICES" TO PARA-NAME.
028500     ADD 1 TO WS-INVOICES-READ-THIS-RUN.
028600     CALL "BILEVAL1" USING BI-DUE-INVOICE-ROW, WS-RUN-MODE,
028700         BR-BILLING-RUN-ID, WS-AS-OF-DATE, BW-BILLING-WORK-ITEM,
028800         BILEVAL-RETURN-CD.
028900     IF BILEVAL-RETURN-CD NOT = ZERO
029000         PERFORM 900-SKIP-AND-CONTINUE THRU 900-EXIT
029100     ELSE
029200         PERFORM 400-RESOLVE-STATUS-CODE THRU 400-EXIT
029300         IF WS-STATUS-ID-WAS-FOUND
029400             PERFORM 410-WRITE-HISTORY-RECORD THRU 410-EXIT
029500             PERFORM 420-UPDATE-SCHEDULE-RECORD THRU 420-EXIT
029600         ELSE
029700             PERFORM 900-SKIP-AND-CONTINUE THRU 900-EXIT
029800         END-IF
029900     END-IF.
030000     PERFORM 350-CHECKPOINT-CHUNK THRU 350-EXIT.
030100     PERFORM 300-READ-DUE-INVOICE THRU 300-EXIT.
030200 200-EXIT.
030300     EXIT.
030400*
030500 300-READ-DUE-INVOICE.
030600     MOVE "300-READ-DUE-INVOICE" TO PARA-NAME.
030700     READ DUE-INVOICE-FILE
030800         AT END
030900         MOVE "Y" TO DUE-INVOICE-EOF-SW.
031000 300-EXIT.
031100     EXIT.
031200*
031300 350-CHECKPOINT-CHUNK.
031400     MOVE "350-CHECKPOINT-CHUNK" TO PARA-NAME.
031500     ADD 1 TO WS-CHUNK-COUNTER.
031600     IF WS-CHUNK-COUNTER >= 300
031700         DISPLAY "BILRUN01 - CHECKPOINT - " WS-INVOICES-READ-THIS-RUN
031800                 " INVOICES READ, " WS-INVOICES-SKIPPED-THIS-RUN
031900                 " SKIPPED, RUN " BR-BILLING-RUN-ID
032000         MOVE ZERO TO WS-CHUNK-COUNTER
032100     END-IF.
032200 350-EXIT.
032300     EXIT.
032400*
032500 400-RESOLVE-STATUS-CODE.
032600     MOVE "400-RESOLVE-STATUS-CODE" TO PARA-NAME.
032700     MOVE "N" TO WS-STATUS-ID-FOUND-SW.
032800     MOVE ZERO TO WS-RESOLVED-STATUS-ID.
032850     PERFORM 405-COMPARE-ONE-STATUS-CODE THRU 405-EXIT
032860         VARYING SC-CODE-IDX FROM 1 BY 1
032870         UNTIL SC-CODE-IDX > 10.
033500 400-EXIT.
033600     EXIT.
033650*
033660 405-COMPARE-ONE-STATUS-CODE.
033670     IF SC-CODE (SC-CODE-IDX) = BW-HISTORY-STATUS-CODE
033680         MOVE "Y" TO WS-STATUS-ID-FOUND-SW
033690         MOVE SC-STATUS-ID (SC-CODE-IDX) TO WS-RESOLVED-STATUS-ID
033700         MOVE SC-CODE-IDX TO WS-RESOLVED-STATUS-IDX
033710     END-IF.
033720 405-EXIT.
033730     EXIT.
033740*
033800 410-WRITE-HISTORY-RECORD.
033900     MOVE "410-WRITE-HISTORY-RECORD" TO PARA-NAME.
034000     MOVE SPACES               TO BH-HISTORY-RECORD.
034100     MOVE BW-BILLING-RUN-ID    TO BH-BILLING-RUN-ID.
034200     MOVE BW-INVOICE-ID        TO BH-INVOICE-ID.
034300     MOVE BW-SUBSCRIPTION-INSTANCE-ID
034400                               TO BH-SUBSCRIPTION-INSTANCE-ID.
034500     ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD.
034600     ACCEPT WS-CURR-TIME-N FROM TIME.
034700     MOVE WS-CURR-CCYY         TO BH-ATTEMPT-DATE (1:4).
034800     MOVE "-"                  TO BH-ATTEMPT-DATE (5:1).
034900     MOVE WS-CURR-MM           TO BH-ATTEMPT-DATE (6:2).
035000     MOVE "-"                  TO BH-ATTEMPT-DATE (8:1).
035100     MOVE WS-CURR-DD           TO BH-ATTEMPT-DATE (9:2).
035200     MOVE WS-CURR-TIME-N       TO BH-ATTEMPT-TIME.
035300     MOVE WS-RESOLVED-STATUS-ID       TO BH-STATUS-ID.
035400     MOVE BW-HISTORY-STATUS-CODE     TO BH-HISTORY-STATUS-CODE.
035500     MOVE BW-FAILURE-REASON          TO BH-FAILURE-REASON.
035600     MOVE BW-IS-MOCK                 TO BH-IS-MOCK.
035700     MOVE BW-CLIENT-PAYMENT-INTENT-ID TO BH-CLIENT-PAYMENT-INTENT-ID.
035800     MOVE BW-CLIENT-PAYMENT-TXN-ID    TO BH-CLIENT-PAYMENT-TXN-ID.
035900     MOVE BW-INVOICE-SUB-TOTAL        TO BH-INVOICE-SUB-TOTAL.
036000     MOVE BW-INVOICE-TAX-AMOUNT       TO BH-INVOICE-TAX-AMOUNT.
036100     MOVE BW-INVOICE-DISCOUNT-AMOUNT  TO BH-INVOICE-DISCOUNT-AMOUNT.
036200     MOVE BW-INVOICE-TOTAL-AMOUNT     TO BH-INVOICE-TOTAL-AMOUNT.
036250     WRITE BH-HISTORY-RECORD.
036260*    RULE BOOK SECTION 1, STEP 4 - ROLL THE STATUS-COUNT TABLE
036270*    UP AS EACH ROW IS WRITTEN RATHER THAN RE-SCANNING THE WHOLE
036280*    HISTORY FILE AT END OF RUN.
036290     SET BR-STATUS-IDX TO WS-RESOLVED-STATUS-IDX.
036300     ADD 1 TO BR-STATUS-COUNT (BR-STATUS-IDX).
036400 410-EXIT.
036500     EXIT.
036600*
036700 420-UPDATE-SCHEDULE-RECORD.
036800     MOVE "420-UPDATE-SCHEDULE-RECORD" TO PARA-NAME.
036900     IF NOT WS-RUN-MODE-IS-LIVE
037000         GO TO 420-EXIT.
037100     IF BW-SHOULD-UPDATE-SCHEDULE NOT = "Y"
037200         GO TO 420-EXIT.
037300*    RULE BOOK SECTION 2C - THE SCHEDULE-UPDATE-FILE HAS NO
037400*    ISAM/KSDS HANDLER IN THIS BUILD (SEE BILSCHUP COPYBOOK
037500*    BANNER) SO IT IS ADDRESSED BY RELATIVE SLOT NUMBER, ONE
037600*    SLOT PER INVOICE IN THE SAME ORDER THE EXTRACT WROTE
037700*    DUE-INVOICE-FILE - WS-INVOICES-READ-THIS-RUN IS THAT SLOT
037800*    NUMBER FOR THE ROW JUST PROCESSED.
037900     MOVE WS-INVOICES-READ-THIS-RUN TO WS-SCHEDULE-RRN.
038000     READ SCHEDULE-UPDATE-FILE
038100         INVALID KEY
038200         MOVE "N" TO SCHUPDF-STATUS.
038300     IF NOT SCHUPDF-FOUND
038400         GO TO 420-EXIT.
038500     MOVE BW-SCHEDULE-NEW-STATUS TO SU-SCHEDULE-STATUS.
038600     MOVE WS-TIMESTAMP-BUILD-X TO SU-MODIFIED-TIMESTAMP.
038700     REWRITE SU-SCHEDULE-UPDATE-RECORD
038800         INVALID KEY
038900         DISPLAY "BILRUN01 - CANNOT REWRITE SCHEDULE SLOT "
039000                 WS-SCHEDULE-RRN.
039100 420-EXIT.
039200     EXIT.
039300*
039400 700-OPEN-FILES.
039500     MOVE "700-OPEN-FILES" TO PARA-NAME.
039600     OPEN INPUT  DUE-INVOICE-FILE.
039700     OPEN EXTEND BILLING-HISTORY-FILE.
039800     OPEN I-O    SCHEDULE-UPDATE-FILE.
039900     OPEN I-O    BILLING-RUN-FILE.
040000     OPEN EXTEND DLQ-FILE.
040100     IF DUEINVF-STATUS NOT = "00"
040200         DISPLAY "BILRUN01 - CANNOT OPEN DUE-INVOICE-FILE, "
040300                 "STATUS = " DUEINVF-STATUS.
040400 700-EXIT.
040500     EXIT.
040600*
040700 790-CLOSE-FILES.
040800     MOVE "790-CLOSE-FILES" TO PARA-NAME.
040900     CLOSE DUE-INVOICE-FILE.
041000     CLOSE BILLING-HISTORY-FILE.
041100     CLOSE SCHEDULE-UPDATE-FILE.
041200     CLOSE BILLING-RUN-FILE.
041300     CLOSE DLQ-FILE.
041400 790-EXIT.
041500     EXIT.
041600*
041700 800-SUMMARIZE-RUN.
041800     MOVE "800-SUMMARIZE-RUN" TO PARA-NAME.
041900     MOVE WS-INVOICES-READ-THIS-RUN TO BR-TOTAL-INVOICES-THIS-RUN.
042000 800-EXIT.
042100     EXIT.
042200*
042300 810-CLOSE-RUN.
042400     MOVE "810-CLOSE-RUN" TO PARA-NAME.
042500     MOVE "COMPLETED" TO BR-STATUS.
042600     ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD.
042700     ACCEPT WS-CURR-TIME-N FROM TIME.
042800     MOVE WS-CURR-DATE         TO WS-TS-DATE-DISP (1:8).
042900     MOVE "T"                  TO WS-TS-DATE-DISP (9:1).
043000     MOVE SPACE                TO WS-TS-DATE-DISP (10:1).
043100     MOVE WS-CURR-TIME-N       TO WS-TS-TIME-DISP.
043200     MOVE WS-TIMESTAMP-BUILD-X TO BR-ENDED-ON.
043300     REWRITE BR-BILLING-RUN-HEADER
043400         INVALID KEY
043500         DISPLAY "BILRUN01 - CANNOT REWRITE RUN HEADER AT CLOSE,"
043600                 " RRN = " WS-RUN-SEQUENCE-NO.
043700 810-EXIT.
043800     EXIT.
043900*
044000 900-SKIP-AND-CONTINUE.
044100     MOVE "900-SKIP-AND-CONTINUE" TO PARA-NAME.
044200     ADD 1 TO WS-INVOICES-SKIPPED-THIS-RUN.
044300     DISPLAY "BILRUN01 - SKIPPING INVOICE " BI-INVOICE-ID
044400             " - UNRESOLVABLE STATUS CODE OR PROCESS ERROR.".
044500     MOVE SPACES               TO DQ-DLQ-RECORD.
044600     MOVE BR-BILLING-RUN-ID    TO DQ-BILLING-RUN-ID.
044700     MOVE BI-INVOICE-ID        TO DQ-INVOICE-ID.
044800     MOVE "Unresolvable status code or item processing error."
044900                               TO DQ-ERROR-REASON.
045000     MOVE WS-TIMESTAMP-BUILD-X TO DQ-RECORDED-TIMESTAMP.
045100     WRITE DQ-DLQ-RECORD.
045200 900-EXIT.
045300     EXIT.
