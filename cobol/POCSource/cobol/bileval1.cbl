000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    BILEVAL1.
000400 AUTHOR.        R. S. KOWALSKI.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER - CLUBONE ACCOUNT TEAM.
000600 DATE-WRITTEN.  04/02/93.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    BILEVAL1 IS THE PER-INVOICE DECISION MODULE FOR THE NIGHTLY
001200*    CLUBONE RECURRING-BILLING RUN.  CALLED ONCE FOR EVERY DUE
001300*    INVOICE ROW BY BILRUN01, WHICH DOES ALL THE FILE I/O FOR
001400*    THE DUE-INVOICE-FILE, THE HISTORY FILE AND THE SCHEDULE
001500*    UPDATE FILE.  THIS MODULE DOES NOT WRITE ANYTHING - IT
001600*    ONLY DECIDES WHAT HAPPENED TO THE INVOICE AND HANDS BACK A
001700*    COMPLETED BILLING-WORK-ITEM FOR BILRUN01 TO RECORD.
001800*
001900*    LOGIC, IN ORDER (RULE BOOK REFS ARE TO THE BILLING RULE
002000*    BOOK, SECTION 1):
002100*       1A  ELIGIBILITY   - PLAN ACTIVE, INSTANCE ACTIVE, AS-OF
002200*                           DATE INSIDE THE CONTRACT WINDOW, TERM
002300*                           HAS CYCLES LEFT (OR NO CYCLE LIMIT).
002400*       1B  NULL AMOUNT GUARD.
002500*       1C  MOCK MODE SHORT-CIRCUIT.
002600*       1D  LIVE MODE - CONVERT TO MINOR UNITS.
002700*       1E  LIVE MODE - CLASSIFY THE COLLECTOR'S ANSWER.
002800*    THE COLLECTOR ITSELF (RULE BOOK SECTION 1F) IS CALLED
002900*    PROGRAM BILPAY01 - THIS MODULE ONLY DECIDES *WHETHER* TO
003000*    CALL IT AND WHAT THE ANSWER MEANS.
003100*
003200*    AMENDMENT HISTORY
003300*    -----------------
003400*    CL01  04/02/93  RSK  TKT-1180  ORIGINAL PROGRAM.
003500*    CL02  06/14/93  RSK  TKT-1201  PENDING_CAPTURE OUTCOME ADDED
003600*                          - GATEWAY STARTED RETURNING AUTHORIZED
003700*                          -BUT-NOT-YET-CAPTURED CHARGES AND WE
003800*                          WERE WRONGLY FINALIZING THE SCHEDULE.
003900*    CL03  09/30/98  RSK  TKT-1400  Y2K - CONTRACT-START/END-DATE
004000*                          AND AS-OF-DATE COMPARISONS CONFIRMED
004100*                          SAFE (4-DIGIT CCYY THROUGHOUT, PLAIN
004200*                          STRING COMPARE) - NO CODE CHANGE.
004300*    CL04  03/11/02  JMP  TKT-1622  ELIGIBILITY NOW TREATS A
004400*                          MISSING SUBSCRIPTION-INSTANCE RECORD
004500*                          THE SAME AS NOT-ELIGIBLE INSTEAD OF
004600*                          ABENDING THE RUN.
004700*    CL05  11/02/07  RSK  TKT-1901  ADDED WS-GATEWAY-AMOUNT-
004800*                          DISPLAY REDEFINES FOR THE TRACE LINE.
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.   IBM-390.
005300 OBJECT-COMPUTER.   IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS NUMERIC-CODE IS "0" THRU "9"
005700     UPSI-0 ON  IS TRACE-DISPLAY-REQUESTED
005800     UPSI-0 OFF IS TRACE-DISPLAY-SUPPRESSED.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SUBSCRIPTION-INSTANCE-FILE
006200            ASSIGN       TO SUBINSTF
006300            ORGANIZATION IS INDEXED
006400            ACCESS MODE  IS DYNAMIC
006500            RECORD KEY   IS SB-SUBSCRIPTION-INSTANCE-ID
006600            FILE STATUS  IS SUBINSTF-STATUS.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  SUBSCRIPTION-INSTANCE-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD.
007200     COPY BILSUBIN.
007300 WORKING-STORAGE SECTION.
007400 01  FILE-STATUS-CODES.
007500     05  SUBINSTF-STATUS                PIC X(02) VALUE SPACES.
007600         88  SUBINSTF-FOUND                  VALUE "00".
007700         88  SUBINSTF-NOT-FOUND              VALUE "23".
007800*
007900 01  MISC-SWITCHES.
008000     05  WS-FIRST-CALL-SW               PIC X(01) VALUE SPACES.
008100         88  WS-FIRST-CALL                   VALUE SPACES.
008200     05  ELIGIBLE-SW                     PIC X(01) VALUE "N".
008300         88  ITEM-IS-ELIGIBLE                VALUE "Y".
008400     05  AMOUNT-PRESENT-SW               PIC X(01) VALUE "N".
008500         88  AMOUNT-IS-MISSING               VALUE "N".
008600         88  AMOUNT-IS-PRESENT               VALUE "Y".
008700     05  PARA-NAME                       PIC X(40) VALUE SPACES.
008800*
008900 01  WS-CURRENT-DATE-TIME.
009000     05  WS-CURR-DATE                    PIC 9(08) VALUE ZERO.
009100     05  WS-CURR-TIME                    PIC 9(08) VALUE ZERO.
009200 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-TIME.
009300     05  WS-CURR-CCYY                    PIC 9(04).
009400     05  WS-CURR-MM                      PIC 9(02).
009500     05  WS-CURR-DD                      PIC 9(02).
009600     05  WS-CURR-TIME-N                  PIC 9(08).
009700*
010000 01  WS-GATEWAY-WORK-FIELDS.
010100     05  WS-ROUNDED-TOTAL-AMOUNT         PIC S9(9)V9(2) COMP-3
010200                                          VALUE ZERO.
010300     05  WS-GATEWAY-AMOUNT-DISPLAY-1     PIC S9(11) COMP-3
010400                                          VALUE ZERO.
010500 01  WS-GATEWAY-AMOUNT-DISPLAY REDEFINES
010600     WS-GATEWAY-AMOUNT-DISPLAY-1          PIC S9(21) COMP-3.
010700*
010800 01  WS-COLLECTOR-RESULT.
010900     05  WS-COLLECTOR-STATUS             PIC X(15) VALUE SPACES.
011000         88  COLLECTOR-SUCCESS                VALUE "CAPTURED".
011100         88  COLLECTOR-PENDING                VALUE "PENDING_CAPTURE"
011200                                                     "AUTHORIZED"
011300                                                     "CREATED".
011400         88  COLLECTOR-FAILED                 VALUE "FAILED".
011500     05  WS-COLLECTOR-GATEWAY-REF        PIC X(64) VALUE SPACES.
011600     05  WS-COLLECTOR-INTENT-ID          PIC X(36) VALUE SPACES.
011700     05  WS-COLLECTOR-TXN-ID             PIC X(36) VALUE SPACES.
011800     05  WS-COLLECTOR-FAILURE-REASON     PIC X(200) VALUE SPACES.
011900     05  WS-COLLECTOR-RETURN-CD          PIC S9(4) COMP VALUE ZERO.
012000*
012100 LINKAGE SECTION.
012400     COPY BILDUEIV.
012500 01  LK-RUN-MODE                         PIC X(04).
012600     88  LK-RUN-MODE-IS-MOCK                  VALUE "MOCK".
012700     88  LK-RUN-MODE-IS-LIVE                  VALUE "LIVE".
012800 01  LK-BILLING-RUN-ID                   PIC X(36).
012900 01  LK-AS-OF-DATE                       PIC X(10).
013000     COPY BILWKITM REPLACING BW BY LW.
013100 01  LK-RETURN-CD                        PIC S9(4) COMP.
013200******************************************************************
013300 PROCEDURE DIVISION USING BI-DUE-INVOICE-ROW, LK-RUN-MODE,
013400         LK-BILLING-RUN-ID, LK-AS-OF-DATE, LW-BILLING-WORK-ITEM,
013500         LK-RETURN-CD.
013600******************************************************************
013700     PERFORM 000-SETUP-RTN THRU 000-EXIT.
013800     PERFORM 100-EVALUATE-ELIGIBILITY THRU 100-EXIT.
013900     IF NOT ITEM-IS-ELIGIBLE
014000         PERFORM 110-SET-NOT-ELIGIBLE-STATUS THRU 110-EXIT
014100         GO TO 900-RETURN-TO-CALLER.
014200     PERFORM 200-CHECK-AMOUNT-PRESENT THRU 200-EXIT.
014300     IF AMOUNT-IS-MISSING
014400         PERFORM 210-SET-NULL-AMOUNT-STATUS THRU 210-EXIT
014500         GO TO 900-RETURN-TO-CALLER.
014600     IF LK-RUN-MODE-IS-MOCK
014700         PERFORM 220-SET-MOCK-EVALUATED-STATUS THRU 220-EXIT
014800         GO TO 900-RETURN-TO-CALLER.
014900     PERFORM 300-CONVERT-TO-MINOR-UNITS THRU 300-EXIT.
015000     PERFORM 400-COLLECT-PAYMENT THRU 400-EXIT.
015100     PERFORM 500-CLASSIFY-OUTCOME THRU 500-EXIT.
015200     GO TO 900-RETURN-TO-CALLER.
015300*
015400 000-SETUP-RTN.
015500     MOVE "000-SETUP-RTN" TO PARA-NAME.
015600     IF WS-FIRST-CALL
015700         PERFORM 800-OPEN-FILES THRU 800-EXIT
015800         MOVE "N" TO WS-FIRST-CALL-SW
015900     END-IF.
016000     MOVE SPACES               TO LW-BILLING-WORK-ITEM.
016100     MOVE LK-BILLING-RUN-ID    TO LW-BILLING-RUN-ID.
016200     MOVE LK-RUN-MODE          TO LW-RUN-MODE.
016300     MOVE BI-INVOICE-ID        TO LW-INVOICE-ID.
016400     MOVE BI-SUBSCRIPTION-INSTANCE-ID
016500                               TO LW-SUBSCRIPTION-INSTANCE-ID.
016600     MOVE BI-CYCLE-NUMBER      TO LW-CYCLE-NUMBER.
016700     MOVE BI-PAYMENT-DUE-DATE  TO LW-PAYMENT-DUE-DATE.
016800     MOVE BI-CLIENT-ROLE-ID    TO LW-CLIENT-ROLE-ID.
016900     MOVE BI-CLIENT-PAYMENT-METHOD-ID
017000                               TO LW-CLIENT-PAYMENT-METHOD-ID.
017100     MOVE BI-SUB-TOTAL         TO LW-INVOICE-SUB-TOTAL.
017200     MOVE BI-TAX-AMOUNT        TO LW-INVOICE-TAX-AMOUNT.
017300     MOVE BI-DISCOUNT-AMOUNT   TO LW-INVOICE-DISCOUNT-AMOUNT.
017400     MOVE BI-TOTAL-AMOUNT      TO LW-INVOICE-TOTAL-AMOUNT.
017500     MOVE "N"                  TO LW-SHOULD-UPDATE-SCHEDULE.
017600     MOVE SPACES               TO LW-SCHEDULE-NEW-STATUS.
017700     MOVE "N"                  TO LW-SHOULD-UPDATE-INVOICE.
017800     MOVE "N"                  TO LW-INVOICE-MARK-PAID.
017900     IF LK-RUN-MODE-IS-MOCK
018000         MOVE "Y" TO LW-IS-MOCK
018100     ELSE
018200         MOVE "N" TO LW-IS-MOCK
018300     END-IF.
018400 000-EXIT.
018500     EXIT.
018600*
018700 100-EVALUATE-ELIGIBILITY.
018800     MOVE "100-EVALUATE-ELIGIBILITY" TO PARA-NAME.
018900     MOVE "N" TO ELIGIBLE-SW.
019000     MOVE BI-SUBSCRIPTION-INSTANCE-ID
019100                            TO SB-SUBSCRIPTION-INSTANCE-ID.
019200     READ SUBSCRIPTION-INSTANCE-FILE INTO SB-SUBSCRIPTION-INSTANCE-REC
019300         KEY IS SB-SUBSCRIPTION-INSTANCE-ID.
019400     IF NOT SUBINSTF-FOUND
019500         GO TO 100-EXIT.
019600     IF NOT SB-PLAN-IS-ACTIVE
019700         GO TO 100-EXIT.
019800     IF NOT SB-INSTANCE-ACTIVE
019900         GO TO 100-EXIT.
020000     IF LK-AS-OF-DATE < SB-CONTRACT-START-DATE
020100         GO TO 100-EXIT.
020200     IF LK-AS-OF-DATE > SB-CONTRACT-END-DATE
020300         GO TO 100-EXIT.
020400     IF SB-REMAINING-CYCLES-IS-NULL
020500         MOVE "Y" TO ELIGIBLE-SW
020600         GO TO 100-EXIT.
020700     IF SB-TERM-REMAINING-CYCLES > ZERO
020800         MOVE "Y" TO ELIGIBLE-SW.
020900 100-EXIT.
021000     EXIT.
021100*
021200 110-SET-NOT-ELIGIBLE-STATUS.
021300     MOVE "110-SET-NOT-ELIGIBLE-STATUS" TO PARA-NAME.
021400     IF LK-RUN-MODE-IS-MOCK
021500         MOVE "MOCK_SKIPPED_NOT_ELIGIBLE" TO LW-HISTORY-STATUS-CODE
021600     ELSE
021700         MOVE "LIVE_SKIPPED_NOT_ELIGIBLE" TO LW-HISTORY-STATUS-CODE
021800     END-IF.
021900     MOVE "Not eligible by instance/plan/term/status rules."
022000                                     TO LW-FAILURE-REASON.
022100 110-EXIT.
022200     EXIT.
022300*
022400 200-CHECK-AMOUNT-PRESENT.
022500     MOVE "200-CHECK-AMOUNT-PRESENT" TO PARA-NAME.
022600     IF BI-TOTAL-AMOUNT-IS-VALID
022700         MOVE "Y" TO AMOUNT-PRESENT-SW
022800     ELSE
022900         MOVE "N" TO AMOUNT-PRESENT-SW
023000     END-IF.
023100 200-EXIT.
023200     EXIT.
023300*
023400 210-SET-NULL-AMOUNT-STATUS.
023500     MOVE "210-SET-NULL-AMOUNT-STATUS" TO PARA-NAME.
023600     IF LK-RUN-MODE-IS-MOCK
023700         MOVE "MOCK_ERROR" TO LW-HISTORY-STATUS-CODE
023800     ELSE
023900         MOVE "LIVE_ERROR" TO LW-HISTORY-STATUS-CODE
024000     END-IF.
024100     MOVE "Invoice total_amount is NULL; cannot bill."
024200                                     TO LW-FAILURE-REASON.
024300 210-EXIT.
024400     EXIT.
024500*
024600 220-SET-MOCK-EVALUATED-STATUS.
024700     MOVE "220-SET-MOCK-EVALUATED-STATUS" TO PARA-NAME.
024800     MOVE "MOCK_EVALUATED" TO LW-HISTORY-STATUS-CODE.
024900     MOVE "Y"              TO LW-IS-MOCK.
025000 220-EXIT.
025100     EXIT.
025200*
025300 300-CONVERT-TO-MINOR-UNITS.
025400     MOVE "300-CONVERT-TO-MINOR-UNITS" TO PARA-NAME.
025500*    RULE BOOK 1D - ROUND TO 2 DECIMALS HALF-UP (THE STORED
025600*    AMOUNT IS ALREADY 2-DECIMAL FIXED POINT, SO THIS COMPUTE
025700*    IS THE HALF-UP ROUNDING STEP THE RULE BOOK CALLS FOR, THEN
025800*    SHIFT 2 PLACES TO GET AN INTEGER MINOR-UNIT AMOUNT).
025900     COMPUTE WS-ROUNDED-TOTAL-AMOUNT ROUNDED =
026000         BI-TOTAL-AMOUNT.
026100     COMPUTE LW-MINOR-UNIT-AMOUNT =
026200         WS-ROUNDED-TOTAL-AMOUNT * 100.
026300     MOVE LW-MINOR-UNIT-AMOUNT TO WS-GATEWAY-AMOUNT-DISPLAY-1.
026400     MOVE "INR" TO LW-CURRENCY-CODE.
026500 300-EXIT.
026600     EXIT.
026700*
026800 400-COLLECT-PAYMENT.
026900     MOVE "400-COLLECT-PAYMENT" TO PARA-NAME.
027000     CALL "BILPAY01" USING LK-RUN-MODE, BI-INVOICE-ID,
027100         LW-CLIENT-ROLE-ID, LW-CLIENT-PAYMENT-METHOD-ID,
027200         LW-MINOR-UNIT-AMOUNT, LW-CURRENCY-CODE,
027300         WS-COLLECTOR-STATUS, WS-COLLECTOR-GATEWAY-REF,
027400         WS-COLLECTOR-INTENT-ID, WS-COLLECTOR-TXN-ID,
027500         WS-COLLECTOR-FAILURE-REASON, WS-COLLECTOR-RETURN-CD.
027600     MOVE WS-COLLECTOR-INTENT-ID TO LW-CLIENT-PAYMENT-INTENT-ID.
027700     MOVE WS-COLLECTOR-TXN-ID    TO LW-CLIENT-PAYMENT-TXN-ID.
027800     MOVE WS-COLLECTOR-GATEWAY-REF TO LW-PAYMENT-GATEWAY-REF.
027900 400-EXIT.
028000     EXIT.
028100*
028200 500-CLASSIFY-OUTCOME.
028300     MOVE "500-CLASSIFY-OUTCOME" TO PARA-NAME.
028400     IF COLLECTOR-SUCCESS
028500         MOVE "LIVE_FINALIZED"    TO LW-HISTORY-STATUS-CODE
028600         MOVE "Y"                 TO LW-SHOULD-UPDATE-SCHEDULE
028700         MOVE "BILLED"            TO LW-SCHEDULE-NEW-STATUS
028800         GO TO 500-EXIT.
028900     IF WS-COLLECTOR-GATEWAY-REF = "PENDING_CAPTURE"
029000         MOVE "PENDING_CAPTURE"   TO LW-HISTORY-STATUS-CODE
029100         MOVE "WAIT_FOR_WEBHOOK"  TO LW-FAILURE-REASON
029200         MOVE "N"                 TO LW-SHOULD-UPDATE-SCHEDULE
029300         GO TO 500-EXIT.
029400     IF COLLECTOR-PENDING
029500         MOVE "PENDING_CAPTURE"   TO LW-HISTORY-STATUS-CODE
029600         MOVE "WAIT_FOR_WEBHOOK"  TO LW-FAILURE-REASON
029700         MOVE "N"                 TO LW-SHOULD-UPDATE-SCHEDULE
029800         GO TO 500-EXIT.
029900     IF WS-COLLECTOR-FAILURE-REASON = "WAIT_FOR_WEBHOOK"
030000         MOVE "PENDING_CAPTURE"   TO LW-HISTORY-STATUS-CODE
030100         MOVE "WAIT_FOR_WEBHOOK"  TO LW-FAILURE-REASON
030200         MOVE "N"                 TO LW-SHOULD-UPDATE-SCHEDULE
030300         GO TO 500-EXIT.
030400     IF WS-COLLECTOR-FAILURE-REASON (1:17) = "WAIT_FOR_WEBHOOK"
030500         MOVE "PENDING_CAPTURE"   TO LW-HISTORY-STATUS-CODE
030600         MOVE "WAIT_FOR_WEBHOOK"  TO LW-FAILURE-REASON
030700         MOVE "N"                 TO LW-SHOULD-UPDATE-SCHEDULE
030800         GO TO 500-EXIT.
030900     MOVE "LIVE_PAYMENT_FAILED"   TO LW-HISTORY-STATUS-CODE
031000     MOVE WS-COLLECTOR-FAILURE-REASON TO LW-FAILURE-REASON
031100     MOVE "Y"                     TO LW-SHOULD-UPDATE-SCHEDULE
031200     MOVE "FAILED"                TO LW-SCHEDULE-NEW-STATUS.
031300 500-EXIT.
031400     EXIT.
031500*
031600 800-OPEN-FILES.
031700     MOVE "800-OPEN-FILES" TO PARA-NAME.
031800     OPEN INPUT SUBSCRIPTION-INSTANCE-FILE.
031900     IF NOT SUBINSTF-FOUND AND NOT SUBINSTF-NOT-FOUND
032000         DISPLAY "BILEVAL1 - CANNOT OPEN SUBSCRIPTION INSTANCE "
032100                 "FILE, STATUS = " SUBINSTF-STATUS
032200     END-IF.
032300 800-EXIT.
032400     EXIT.
032500*
032600 900-RETURN-TO-CALLER.
032700     ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD.
032800     ACCEPT WS-CURR-TIME-N FROM TIME.
032900     MOVE ZERO TO LK-RETURN-CD.
033000     GOBACK.
