000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    RECDLY01.
000400 AUTHOR.        R. S. KOWALSKI.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER - CLUBONE ACCOUNT TEAM.
000600 DATE-WRITTEN.  05/08/93.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    RECDLY01 IS THE DAILY/RUN STATUS SUMMARY REPORT - RUN ON
001200*    DEMAND, OR CHAINED AFTER BILRUN01 IN THE NIGHTLY PROC, TO
001300*    SUMMARIZE ONE DAY'S BILLING-HISTORY-FILE ACTIVITY BY STATUS
001400*    CODE.  READ-ONLY - THIS PROGRAM NEVER TOUCHES A BILLING
001500*    FILE, ONLY THE HISTORY FILE BILRUN01 APPENDS TO.
001600*
001700*    THREE SECTIONS ARE PRODUCED IN ONE PASS OF THE HISTORY
001800*    FILE:
001900*       1. STATUS SUMMARY  - ONE LINE PER STATUS CODE SEEN THAT
002000*                            DAY, COUNT AND AMOUNT, CODE ORDER.
002100*       2. TOTALS BLOCK    - GRAND COUNT/AMOUNT, LIVE/MOCK SPLIT,
002200*                            FAILED COUNT, SUCCESS RATE.
002300*       3. FAILED LISTING  - THE 100 MOST RECENT FAILED ROWS,
002400*                            NEWEST FIRST.
002500*
002600*    THE FAILED LISTING IS KEPT AS A DESCENDING-TIMESTAMP TABLE
002700*    IN WORKING STORAGE WHILE THE HISTORY FILE IS BEING READ -
002800*    EVERY NEW FAILED ROW IS INSERTION-SORTED INTO ITS PLACE AND
002900*    ANYTHING SHIFTED PAST SLOT 100 FALLS OFF THE BOTTOM.  SAME
003000*    SHIFT TECHNIQUE THIS SHOP HAS USED FOR SMALL IN-MEMORY
003100*    TABLES SINCE THE ADSORT WORK IN '89, JUST DRIVEN BY
003200*    PARAGRAPH PERFORMS INSTEAD OF AN INLINE LOOP.
003300*
003400*    AMENDMENT HISTORY
003500*    -----------------
003600*    CL01  05/08/93  RSK  TKT-1190  ORIGINAL PROGRAM.
003700*    CL02  09/30/98  RSK  TKT-1400  Y2K - REPORT-DATE PARAMETER
003800*                          AND ATTEMPT-DATE COMPARE CONFIRMED TO
003900*                          USE 4-DIGIT CCYY.  NO CODE CHANGE.
004000*    CL03  02/17/04  JMP  TKT-1710  FAILED LISTING NOW SHOWS
004100*                          MOCK_ERROR ROWS TOO, NOT JUST THE TWO
004200*                          LIVE FAILURE CODES - QA WAS MISSING
004300*                          BAD-INVOICE ERRORS IN MOCK RUNS.
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-390.
004800 OBJECT-COMPUTER.   IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS NUMERIC-CODE IS "0" THRU "9"
005200     UPSI-0 ON  IS TRACE-DISPLAY-REQUESTED
005300     UPSI-0 OFF IS TRACE-DISPLAY-SUPPRESSED.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT PARM-FILE
005700            ASSIGN       TO PARMIN
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS  IS PARMIN-STATUS.
006000     SELECT BILLING-HISTORY-FILE
006100            ASSIGN       TO BILHSTF
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS  IS BILHSTF-STATUS.
006400     SELECT REPORT-FILE
006500            ASSIGN       TO RPTDLY
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS  IS RPTDLY-STATUS.
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  PARM-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD.
007300 01  PARM-RECORD.
007400     05  PC-REPORT-DATE                  PIC X(10).
007500     05  FILLER                          PIC X(70).
007600 FD  BILLING-HISTORY-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD.
007900     COPY BILHISTR.
008000 FD  REPORT-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD.
008300 01  RPT-PRINT-LINE                      PIC X(132).
008400 WORKING-STORAGE SECTION.
008500 01  FILE-STATUS-CODES.
008600     05  PARMIN-STATUS                   PIC X(02) VALUE SPACES.
008700     05  BILHSTF-STATUS                  PIC X(02) VALUE SPACES.
008800         88  BILHSTF-EOF                     VALUE "10".
008900     05  RPTDLY-STATUS                   PIC X(02) VALUE SPACES.
009000*
009100 01  EOF-SWITCHES.
009200     05  HISTORY-EOF-SW                  PIC X(01) VALUE "N".
009300         88  HISTORY-EOF                     VALUE "Y".
009400     05  PARA-NAME                       PIC X(40) VALUE SPACES.
009500*
009600 01  WS-REPORT-PARAMETERS.
009700     05  WS-REPORT-DATE                  PIC X(10) VALUE SPACES.
009800*
009900 01  WS-CURRENT-DATE-TIME.
010000     05  WS-CURR-DATE                    PIC 9(08) VALUE ZERO.
010100 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-TIME.
010200     05  WS-CURR-CCYY                    PIC 9(04).
010300     05  WS-CURR-MM                      PIC 9(02).
010400     05  WS-CURR-DD                      PIC 9(02).
010500*
010600 01  WS-TOTALS.
010700     05  WS-TOTAL-INVOICES               PIC 9(09) COMP-3 VALUE ZERO.
010800     05  WS-TOTAL-AMOUNT                  PIC S9(11)V9(2) COMP-3
010900                                          VALUE ZERO.
011000     05  WS-LIVE-AMOUNT                   PIC S9(11)V9(2) COMP-3
011100                                          VALUE ZERO.
011200     05  WS-MOCK-AMOUNT                   PIC S9(11)V9(2) COMP-3
011300                                          VALUE ZERO.
011400     05  WS-FAILED-COUNT                  PIC 9(09) COMP-3 VALUE ZERO.
011500     05  WS-SUCCESS-RATE                  PIC 9(03)V9(2) COMP-3
011600                                          VALUE ZERO.
011700 01  WS-SUCCESS-RATE-EDIT REDEFINES WS-TOTALS.
011800     05  FILLER                           PIC X(20).
011900*
012000 01  WS-STATUS-CODE-SW                    PIC X(01) VALUE "N".
012100     05  FAILED-STATUS-SW.
012200         10  WS-STATUS-IS-FAILED-SW      PIC X(01) VALUE "N".
012300             88  WS-STATUS-IS-FAILED          VALUE "Y".
012400*
012500 01  WS-STATUS-SUMMARY-TABLE.
012600     05  WS-STATUS-SUMMARY-ENTRY OCCURS 10 TIMES
012700             INDEXED BY WS-SUM-IDX.
012800         10  WS-SUM-STATUS-CODE          PIC X(26).
012900         10  WS-SUM-STATUS-COUNT         PIC 9(09) COMP-3.
013000         10  WS-SUM-TOTAL-AMOUNT         PIC S9(11)V9(2) COMP-3.
013100 01  WS-STATUS-CODE-SEED-VALUES.
013200     05  FILLER PIC X(26) VALUE "LIVE_ERROR".
013300     05  FILLER PIC X(26) VALUE "LIVE_FAILED".
013400     05  FILLER PIC X(26) VALUE "LIVE_FINALIZED".
013500     05  FILLER PIC X(26) VALUE "LIVE_PAYMENT_FAILED".
013600     05  FILLER PIC X(26) VALUE "LIVE_SKIPPED_NOT_ELIGIBLE".
013700     05  FILLER PIC X(26) VALUE "LIVE_SUCCESS".
013800     05  FILLER PIC X(26) VALUE "MOCK_ERROR".
013900     05  FILLER PIC X(26) VALUE "MOCK_EVALUATED".
014000     05  FILLER PIC X(26) VALUE "MOCK_SKIPPED_NOT_ELIGIBLE".
014100     05  FILLER PIC X(26) VALUE "PENDING_CAPTURE".
014200 01  WS-STATUS-CODE-SEED-X REDEFINES WS-STATUS-CODE-SEED-VALUES.
014300     05  WS-SEED-CODE OCCURS 10 TIMES    PIC X(26).
014400*
014500 01  WS-FAILED-TABLE-CONTROL.
014600     05  WS-FAILED-ENTRY-COUNT           PIC 9(03) COMP VALUE ZERO.
014700     05  WS-FAILED-TABLE-MAX             PIC 9(03) COMP VALUE 100.
014701     05  WS-INSERT-IDX                   PIC 9(03) COMP VALUE ZERO.
014702     05  WS-SHIFT-IDX                    PIC 9(03) COMP VALUE ZERO.
014800 01  WS-FAILED-TABLE.
014900     05  WS-FAILED-ENTRY OCCURS 100 TIMES INDEXED BY WS-FAIL-IDX.
015000         10  WS-FAIL-TIMESTAMP           PIC X(16).
015100         10  WS-FAIL-INVOICE-ID          PIC X(36).
015200         10  WS-FAIL-REASON              PIC X(200).
015300         10  WS-FAIL-STATUS-CODE         PIC X(26).
015400         10  WS-FAIL-TOTAL-AMOUNT        PIC S9(9)V9(2) COMP-3.
015500*
015600     COPY RECSTSUM.
015700     COPY RECFAILN.
015800*
015900 01  RPT-HEADER-LINE-1.
016000     05  FILLER                          PIC X(20) VALUE SPACES.
016100     05  FILLER                          PIC X(35)
016200          VALUE "CLUBONE DAILY BILLING STATUS SUMMARY".
016300     05  FILLER                          PIC X(77) VALUE SPACES.
016400 01  RPT-HEADER-LINE-2.
016500     05  FILLER                          PIC X(20) VALUE SPACES.
016600     05  FILLER                          PIC X(14) VALUE "REPORT DATE : ".
016700     05  RPT-HDR-DATE                    PIC X(10) VALUE SPACES.
016800     05  FILLER                          PIC X(88) VALUE SPACES.
016900 01  RPT-STATUS-COL-HDR.
017000     05  FILLER                          PIC X(02) VALUE SPACES.
017100     05  FILLER                          PIC X(26) VALUE "STATUS CODE".
017200     05  FILLER                          PIC X(04) VALUE SPACES.
017300     05  FILLER                          PIC X(09) VALUE "COUNT".
017400     05  FILLER                          PIC X(04) VALUE SPACES.
017500     05  FILLER                          PIC X(14) VALUE "TOTAL AMOUNT".
017600     05  FILLER                          PIC X(73) VALUE SPACES.
017700 01  RPT-STATUS-DETAIL.
017800     05  FILLER                          PIC X(02) VALUE SPACES.
017900     05  RPT-DET-STATUS-CODE             PIC X(26) VALUE SPACES.
018000     05  FILLER                          PIC X(04) VALUE SPACES.
018100     05  RPT-DET-COUNT                   PIC ZZZZZZZZ9.
018200     05  FILLER                          PIC X(04) VALUE SPACES.
018300     05  RPT-DET-AMOUNT                  PIC Z,ZZZ,ZZZ,ZZ9.99-.
018400     05  FILLER                          PIC X(70) VALUE SPACES.
018500 01  RPT-TOTALS-LINE-1.
018600     05  FILLER                          PIC X(02) VALUE SPACES.
018700     05  FILLER                    PIC X(18) VALUE "TOTAL INVOICES : ".
018800     05  RPT-TOT-INVOICES                PIC ZZZZZZZZ9.
018900     05  FILLER                          PIC X(103) VALUE SPACES.
019000 01  RPT-TOTALS-LINE-2.
019100     05  FILLER                          PIC X(02) VALUE SPACES.
019200     05  FILLER                    PIC X(18) VALUE "TOTAL AMOUNT   : ".
019300     05  RPT-TOT-AMOUNT                  PIC Z,ZZZ,ZZZ,ZZ9.99-.
019400     05  FILLER                          PIC X(95) VALUE SPACES.
019500 01  RPT-TOTALS-LINE-3.
019600     05  FILLER                          PIC X(02) VALUE SPACES.
019700     05  FILLER                    PIC X(18) VALUE "LIVE AMOUNT    : ".
019800     05  RPT-LIVE-AMOUNT                 PIC Z,ZZZ,ZZZ,ZZ9.99-.
019900     05  FILLER                          PIC X(95) VALUE SPACES.
020000 01  RPT-TOTALS-LINE-4.
020100     05  FILLER                          PIC X(02) VALUE SPACES.
020200     05  FILLER                    PIC X(18) VALUE "MOCK AMOUNT    : ".
020300     05  RPT-MOCK-AMOUNT                 PIC Z,ZZZ,ZZZ,ZZ9.99-.
020400     05  FILLER                          PIC X(95) VALUE SPACES.
020500 01  RPT-TOTALS-LINE-5.
020600     05  FILLER                          PIC X(02) VALUE SPACES.
020700     05  FILLER                    PIC X(18) VALUE "FAILED COUNT   : ".
020800     05  RPT-FAIL-COUNT                  PIC ZZZZZZZZ9.
020900     05  FILLER                          PIC X(103) VALUE SPACES.
021000 01  RPT-TOTALS-LINE-6.
021100     05  FILLER                          PIC X(02) VALUE SPACES.
021200     05  FILLER                    PIC X(18) VALUE "SUCCESS RATE % : ".
021300     05  RPT-SUCCESS-RATE                PIC ZZ9.99.
021400     05  FILLER                          PIC X(106) VALUE SPACES.
021500 01  RPT-FAILED-COL-HDR.
021600     05  FILLER                          PIC X(02) VALUE SPACES.
021700     05  FILLER PIC X(38) VALUE "FAILED INVOICES (MOST RECENT FIRST)".
021800     05  FILLER                          PIC X(92) VALUE SPACES.
021900 01  RPT-FAILED-DETAIL.
022000     05  FILLER                          PIC X(02) VALUE SPACES.
022100     05  RPT-FD-INVOICE-ID               PIC X(36) VALUE SPACES.
022200     05  FILLER                          PIC X(02) VALUE SPACES.
022300     05  RPT-FD-STATUS-CODE              PIC X(26) VALUE SPACES.
022400     05  FILLER                          PIC X(02) VALUE SPACES.
022500     05  RPT-FD-AMOUNT                   PIC Z,ZZZ,ZZ9.99-.
022600     05  FILLER                          PIC X(02) VALUE SPACES.
022700     05  RPT-FD-REASON                   PIC X(39) VALUE SPACES.
022800     05  FILLER                          PIC X(10) VALUE SPACES.
022900 PROCEDURE DIVISION.
023000******************************************************************
023100     PERFORM 700-OPEN-FILES THRU 700-EXIT.
023200     PERFORM 100-READ-PARAMETERS THRU 100-EXIT.
023300     PERFORM 110-SEED-STATUS-TABLE THRU 110-EXIT.
023400     PERFORM 300-READ-HISTORY THRU 300-EXIT.
023500     PERFORM 200-PROCESS-HISTORY-RECORD THRU 200-EXIT
023600         UNTIL HISTORY-EOF.
023700     PERFORM 500-COMPUTE-SUCCESS-RATE THRU 500-EXIT.
023800     PERFORM 600-PRINT-STATUS-SUMMARY THRU 600-EXIT.
023900     PERFORM 650-PRINT-TOTALS THRU 650-EXIT.
024000     PERFORM 680-PRINT-FAILED-LISTING THRU 680-EXIT.
024100     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
024200     STOP RUN.
024300*
024400 100-READ-PARAMETERS.
024500     MOVE "100-READ-PARAMETERS" TO PARA-NAME.
024600     OPEN INPUT PARM-FILE.
024700     READ PARM-FILE INTO PARM-RECORD
024800         AT END
024900         MOVE SPACES TO PARM-RECORD
025000     END-READ.
025100     CLOSE PARM-FILE.
025200     MOVE PC-REPORT-DATE TO WS-REPORT-DATE.
025300     IF WS-REPORT-DATE = SPACES
025400         ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD
025500         MOVE WS-CURR-CCYY TO WS-REPORT-DATE (1:4)
025600         MOVE "-"          TO WS-REPORT-DATE (5:1)
025700         MOVE WS-CURR-MM   TO WS-REPORT-DATE (6:2)
025800         MOVE "-"          TO WS-REPORT-DATE (8:1)
025900         MOVE WS-CURR-DD   TO WS-REPORT-DATE (9:2)
026000     END-IF.
026100 100-EXIT.
026200     EXIT.
026300*
026400 110-SEED-STATUS-TABLE.
026500     MOVE "110-SEED-STATUS-TABLE" TO PARA-NAME.
026600     PERFORM 115-SEED-ONE-STATUS-ROW THRU 115-EXIT
026620         VARYING WS-SUM-IDX FROM 1 BY 1 UNTIL WS-SUM-IDX > 10.
026640 110-EXIT.
026660     EXIT.
026680*
026700 115-SEED-ONE-STATUS-ROW.
026720     MOVE "115-SEED-ONE-STATUS-ROW" TO PARA-NAME.
026740     MOVE WS-SEED-CODE (WS-SUM-IDX)
026760                      TO WS-SUM-STATUS-CODE (WS-SUM-IDX).
026780     MOVE ZERO        TO WS-SUM-STATUS-COUNT (WS-SUM-IDX).
026900     MOVE ZERO        TO WS-SUM-TOTAL-AMOUNT (WS-SUM-IDX).
027100 115-EXIT.
027200     EXIT.
027300*
027500 200-PROCESS-HISTORY-RECORD.
027600     MOVE "200-PROCESS-HISTORY-RECORD" TO PARA-NAME.
027700     IF BH-ATTEMPT-DATE = WS-REPORT-DATE
027800         PERFORM 210-ACCUMULATE-STATUS-LINE THRU 210-EXIT
027900         PERFORM 220-ACCUMULATE-TOTALS THRU 220-EXIT
028000         PERFORM 230-CHECK-FAILED-STATUS THRU 230-EXIT
028100         IF WS-STATUS-IS-FAILED
028200             PERFORM 240-INSERT-FAILED-LINE THRU 240-EXIT
028300         END-IF
028400     END-IF.
028500     PERFORM 300-READ-HISTORY THRU 300-EXIT.
028600 200-EXIT.
028700     EXIT.
028800*
028900 210-ACCUMULATE-STATUS-LINE.
029000     MOVE "210-ACCUMULATE-STATUS-LINE" TO PARA-NAME.
029100     PERFORM 215-ACCUMULATE-ONE-STATUS-ROW THRU 215-EXIT
029120         VARYING WS-SUM-IDX FROM 1 BY 1 UNTIL WS-SUM-IDX > 10.
029140 210-EXIT.
029160     EXIT.
029180*
029200 215-ACCUMULATE-ONE-STATUS-ROW.
029300     MOVE "215-ACCUMULATE-ONE-STATUS-ROW" TO PARA-NAME.
029400     IF WS-SUM-STATUS-CODE (WS-SUM-IDX) = BH-HISTORY-STATUS-CODE
029500         ADD 1 TO WS-SUM-STATUS-COUNT (WS-SUM-IDX)
029600         ADD BH-INVOICE-TOTAL-AMOUNT
029650                      TO WS-SUM-TOTAL-AMOUNT (WS-SUM-IDX)
029700     END-IF.
029800 215-EXIT.
029900     EXIT.
030000*
030100 220-ACCUMULATE-TOTALS.
030200     MOVE "220-ACCUMULATE-TOTALS" TO PARA-NAME.
030300     ADD 1 TO WS-TOTAL-INVOICES.
030400     ADD BH-INVOICE-TOTAL-AMOUNT TO WS-TOTAL-AMOUNT.
030500     IF BH-IS-MOCK-YES
030600         ADD BH-INVOICE-TOTAL-AMOUNT TO WS-MOCK-AMOUNT
030700     ELSE
030800         ADD BH-INVOICE-TOTAL-AMOUNT TO WS-LIVE-AMOUNT
030900     END-IF.
031000 220-EXIT.
031100     EXIT.
031200*
031300 230-CHECK-FAILED-STATUS.
031400     MOVE "230-CHECK-FAILED-STATUS" TO PARA-NAME.
031500     MOVE "N" TO WS-STATUS-IS-FAILED-SW.
031600     IF BH-HISTORY-STATUS-CODE = "LIVE_PAYMENT_FAILED"
031700         OR BH-HISTORY-STATUS-CODE = "LIVE_ERROR"
031800         OR BH-HISTORY-STATUS-CODE = "MOCK_ERROR"
031900         MOVE "Y" TO WS-STATUS-IS-FAILED-SW
032000         ADD 1 TO WS-FAILED-COUNT
032100     END-IF.
032200 230-EXIT.
032300     EXIT.
032400*
032500 240-INSERT-FAILED-LINE.
032600     MOVE "240-INSERT-FAILED-LINE" TO PARA-NAME.
032700*    INSERTION POINT IS THE FIRST SLOT WHOSE TIMESTAMP IS LOWER
032800*    THAN THE NEW ROW'S (TABLE IS KEPT NEWEST-FIRST).  IF THE
032900*    TABLE IS ALREADY AT ITS 100-ROW CAP AND THE NEW ROW SORTS
033000*    BELOW EVERY EXISTING ROW, IT IS DROPPED - IT WOULD HAVE
033100*    FALLEN OFF THE BOTTOM OF THE LISTING ANYWAY.
033200     SET WS-FAIL-IDX TO 1.
033300     PERFORM 250-FIND-INSERT-SLOT THRU 250-EXIT
033400         VARYING WS-FAIL-IDX FROM 1 BY 1
033500         UNTIL WS-FAIL-IDX > WS-FAILED-ENTRY-COUNT
033600            OR BH-ATTEMPT-TIMESTAMP-X > WS-FAIL-TIMESTAMP (WS-FAIL-IDX).
033700     IF WS-FAIL-IDX > WS-FAILED-TABLE-MAX
033800         GO TO 240-EXIT.
033850     MOVE WS-FAIL-IDX TO WS-INSERT-IDX.
033900     PERFORM 260-SHIFT-FAILED-TABLE THRU 260-EXIT.
034000     MOVE BH-ATTEMPT-TIMESTAMP-X TO WS-FAIL-TIMESTAMP (WS-INSERT-IDX).
034100     MOVE BH-INVOICE-ID          TO WS-FAIL-INVOICE-ID (WS-INSERT-IDX).
034200     MOVE BH-FAILURE-REASON      TO WS-FAIL-REASON (WS-INSERT-IDX).
034300     MOVE BH-HISTORY-STATUS-CODE TO WS-FAIL-STATUS-CODE (WS-INSERT-IDX).
034400     MOVE BH-INVOICE-TOTAL-AMOUNT TO WS-FAIL-TOTAL-AMOUNT (WS-INSERT-IDX).
034500     IF WS-FAILED-ENTRY-COUNT < WS-FAILED-TABLE-MAX
034600         ADD 1 TO WS-FAILED-ENTRY-COUNT.
034700 240-EXIT.
034800     EXIT.
034900*
035000 250-FIND-INSERT-SLOT.
035100     MOVE "250-FIND-INSERT-SLOT" TO PARA-NAME.
035200 250-EXIT.
035300     EXIT.
035400*
035500 260-SHIFT-FAILED-TABLE.
035600     MOVE "260-SHIFT-FAILED-TABLE" TO PARA-NAME.
035700*    SHIFT EVERYTHING FROM THE INSERT POINT DOWN ONE SLOT TO
035800*    MAKE ROOM, WORKING FROM THE BOTTOM OF THE TABLE UP SO
035900*    NOTHING IS OVERWRITTEN BEFORE IT IS COPIED.  A ROW SITTING
035950*    IN THE 100TH SLOT WHEN THE TABLE IS ALREADY FULL IS PUSHED
035960*    RIGHT OFF THE BOTTOM AND LOST - CORRECT, SINCE IT NO LONGER
035970*    QUALIFIES FOR THE TOP-100 LISTING.
036000     IF WS-FAILED-ENTRY-COUNT >= WS-FAILED-TABLE-MAX
036100         MOVE WS-FAILED-TABLE-MAX TO WS-SHIFT-IDX
036200     ELSE
036300         COMPUTE WS-SHIFT-IDX = WS-FAILED-ENTRY-COUNT + 1
036500     END-IF.
036600     PERFORM 270-SHIFT-ONE-SLOT THRU 270-EXIT
036700         VARYING WS-SHIFT-IDX FROM WS-SHIFT-IDX BY -1
036800         UNTIL WS-SHIFT-IDX <= WS-INSERT-IDX.
036900 260-EXIT.
037000     EXIT.
037100*
037200 270-SHIFT-ONE-SLOT.
037210     MOVE "270-SHIFT-ONE-SLOT" TO PARA-NAME.
037220     MOVE WS-FAIL-TIMESTAMP    (WS-SHIFT-IDX - 1)
037230                              TO WS-FAIL-TIMESTAMP    (WS-SHIFT-IDX).
037240     MOVE WS-FAIL-INVOICE-ID   (WS-SHIFT-IDX - 1)
037250                              TO WS-FAIL-INVOICE-ID   (WS-SHIFT-IDX).
037260     MOVE WS-FAIL-REASON       (WS-SHIFT-IDX - 1)
037270                              TO WS-FAIL-REASON       (WS-SHIFT-IDX).
037280     MOVE WS-FAIL-STATUS-CODE  (WS-SHIFT-IDX - 1)
037290                              TO WS-FAIL-STATUS-CODE  (WS-SHIFT-IDX).
037295     MOVE WS-FAIL-TOTAL-AMOUNT (WS-SHIFT-IDX - 1)
037297                              TO WS-FAIL-TOTAL-AMOUNT (WS-SHIFT-IDX).
037400 270-EXIT.
037500     EXIT.
037600*
037700 300-READ-HISTORY.
037800     MOVE "300-READ-HISTORY" TO PARA-NAME.
037900     READ BILLING-HISTORY-FILE
038000         AT END
038100         MOVE "Y" TO HISTORY-EOF-SW.
038200 300-EXIT.
038300     EXIT.
038400*
038500 500-COMPUTE-SUCCESS-RATE.
038600     MOVE "500-COMPUTE-SUCCESS-RATE" TO PARA-NAME.
038700     IF WS-TOTAL-INVOICES = ZERO
038800         MOVE ZERO TO WS-SUCCESS-RATE
038900         GO TO 500-EXIT.
039000     COMPUTE WS-SUCCESS-RATE ROUNDED =
039100         ((WS-TOTAL-INVOICES - WS-FAILED-COUNT) / WS-TOTAL-INVOICES)
039200             * 100.
039300 500-EXIT.
039400     EXIT.
039500*
039600 600-PRINT-STATUS-SUMMARY.
039700     MOVE "600-PRINT-STATUS-SUMMARY" TO PARA-NAME.
039800     MOVE WS-REPORT-DATE TO RPT-HDR-DATE.
039900     WRITE RPT-PRINT-LINE FROM RPT-HEADER-LINE-1 AFTER PAGE.
040000     WRITE RPT-PRINT-LINE FROM RPT-HEADER-LINE-2 AFTER 1.
040100     WRITE RPT-PRINT-LINE FROM RPT-STATUS-COL-HDR AFTER 2.
040200     PERFORM 605-PRINT-ONE-STATUS-LINE THRU 605-EXIT
040220         VARYING WS-SUM-IDX FROM 1 BY 1 UNTIL WS-SUM-IDX > 10.
040240 600-EXIT.
040260     EXIT.
040280*
040400 605-PRINT-ONE-STATUS-LINE.
040420     MOVE "605-PRINT-ONE-STATUS-LINE" TO PARA-NAME.
040440     IF WS-SUM-STATUS-COUNT (WS-SUM-IDX) > ZERO
040460         PERFORM 610-BUILD-STATUS-SUMMARY-LINE THRU 610-EXIT
040480         MOVE RS-STATUS-CODE         TO RPT-DET-STATUS-CODE
040500         MOVE RS-STATUS-COUNT        TO RPT-DET-COUNT
040520         MOVE RS-STATUS-TOTAL-AMOUNT TO RPT-DET-AMOUNT
040540         WRITE RPT-PRINT-LINE FROM RPT-STATUS-DETAIL AFTER 1
040560     END-IF.
040580 605-EXIT.
040600     EXIT.
040620*
041220 610-BUILD-STATUS-SUMMARY-LINE.
041230*    RS-STATUS-SUMMARY-LINE (COPYBOOK RECSTSUM) IS THE SHOP'S
041240*    RECORD SHAPE FOR ONE STATUS-SUMMARY ROW - USED HERE AS A
041250*    ONE-ROW HOLD AREA BETWEEN THE WORKING ACCUMULATOR TABLE
041260*    AND THE EDITED PRINT LINE.
041270     MOVE WS-SUM-STATUS-CODE (WS-SUM-IDX) TO RS-STATUS-CODE.
041280     MOVE WS-SUM-STATUS-COUNT (WS-SUM-IDX) TO RS-STATUS-COUNT.
041290     MOVE WS-SUM-TOTAL-AMOUNT (WS-SUM-IDX) TO RS-STATUS-TOTAL-AMOUNT.
041295 610-EXIT.
041297     EXIT.
041300*
041400 650-PRINT-TOTALS.
041500     MOVE "650-PRINT-TOTALS" TO PARA-NAME.
041600     MOVE WS-TOTAL-INVOICES TO RPT-TOT-INVOICES.
041700     MOVE WS-TOTAL-AMOUNT   TO RPT-TOT-AMOUNT.
041800     MOVE WS-LIVE-AMOUNT    TO RPT-LIVE-AMOUNT.
041900     MOVE WS-MOCK-AMOUNT    TO RPT-MOCK-AMOUNT.
042000     MOVE WS-FAILED-COUNT   TO RPT-FAIL-COUNT.
042100     MOVE WS-SUCCESS-RATE   TO RPT-SUCCESS-RATE.
042200     WRITE RPT-PRINT-LINE FROM RPT-TOTALS-LINE-1 AFTER 2.
042300     WRITE RPT-PRINT-LINE FROM RPT-TOTALS-LINE-2 AFTER 1.
042400     WRITE RPT-PRINT-LINE FROM RPT-TOTALS-LINE-3 AFTER 1.
042500     WRITE RPT-PRINT-LINE FROM RPT-TOTALS-LINE-4 AFTER 1.
042600     WRITE RPT-PRINT-LINE FROM RPT-TOTALS-LINE-5 AFTER 1.
042700     WRITE RPT-PRINT-LINE FROM RPT-TOTALS-LINE-6 AFTER 1.
042800 650-EXIT.
042900     EXIT.
043000*
043100 680-PRINT-FAILED-LISTING.
043200     MOVE "680-PRINT-FAILED-LISTING" TO PARA-NAME.
043300     WRITE RPT-PRINT-LINE FROM RPT-FAILED-COL-HDR AFTER 2.
043400     PERFORM 685-PRINT-ONE-FAILED-LINE THRU 685-EXIT
043420         VARYING WS-FAIL-IDX FROM 1 BY 1
043440         UNTIL WS-FAIL-IDX > WS-FAILED-ENTRY-COUNT.
043460 680-EXIT.
043480     EXIT.
043500*
043520 685-PRINT-ONE-FAILED-LINE.
043540     MOVE "685-PRINT-ONE-FAILED-LINE" TO PARA-NAME.
043560     PERFORM 690-BUILD-FAILED-LINE THRU 690-EXIT.
043580     MOVE RL-INVOICE-ID          TO RPT-FD-INVOICE-ID.
043600     MOVE RL-STATUS-CODE         TO RPT-FD-STATUS-CODE.
043620     MOVE RL-TOTAL-AMOUNT        TO RPT-FD-AMOUNT.
043640     MOVE RL-FAILURE-REASON (1:39) TO RPT-FD-REASON.
043660     WRITE RPT-PRINT-LINE FROM RPT-FAILED-DETAIL AFTER 1.
043680 685-EXIT.
043700     EXIT.
043800*
044320 690-BUILD-FAILED-LINE.
044330*    RL-FAILED-INVOICE-LINE (COPYBOOK RECFAILN) IS THE SAME
044340*    RECORD SHAPE RECRUN01 USES FOR ITS OWN, UNCAPPED FAILED
044350*    LISTING - KEPT AS A ONE-ROW HOLD AREA HERE TOO.
044360     MOVE WS-FAIL-INVOICE-ID (WS-FAIL-IDX)   TO RL-INVOICE-ID.
044370     MOVE WS-FAIL-REASON (WS-FAIL-IDX)       TO RL-FAILURE-REASON.
044380     MOVE WS-FAIL-STATUS-CODE (WS-FAIL-IDX)  TO RL-STATUS-CODE.
044390     MOVE WS-FAIL-TOTAL-AMOUNT (WS-FAIL-IDX) TO RL-TOTAL-AMOUNT.
044395     MOVE WS-FAIL-TIMESTAMP (WS-FAIL-IDX)    TO RL-ATTEMPT-TIMESTAMP.
044397 690-EXIT.
044399     EXIT.
044400*
044500 700-OPEN-FILES.
044600     MOVE "700-OPEN-FILES" TO PARA-NAME.
044700     OPEN INPUT  BILLING-HISTORY-FILE.
044800     OPEN OUTPUT REPORT-FILE.
044900     IF BILHSTF-STATUS NOT = "00"
045000         DISPLAY "RECDLY01 - CANNOT OPEN BILLING-HISTORY-FILE, "
045100                 "STATUS = " BILHSTF-STATUS.
045200 700-EXIT.
045300     EXIT.
045400*
045500 790-CLOSE-FILES.
045600     MOVE "790-CLOSE-FILES" TO PARA-NAME.
045700     CLOSE BILLING-HISTORY-FILE.
045800     CLOSE REPORT-FILE.
045900 790-EXIT.
046000     EXIT.
