000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    RECFIN01.
000400 AUTHOR.        R. S. KOWALSKI.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER - CLUBONE ACCOUNT TEAM.
000600 DATE-WRITTEN.  05/22/93.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    RECFIN01 PRODUCES THE FINANCIAL SUMMARY REPORT - ONE LINE OF
001200*    GRAND TOTALS COVERING EVERY BILLING ATTEMPT LOGGED AGAINST
001300*    THE REQUESTED DATE RANGE, REGARDLESS OF WHETHER THE ATTEMPT
001400*    SUCCEEDED OR FAILED.  FINANCE RECONCILES THIS AGAINST THE
001500*    PROCESSOR SETTLEMENT FILE EACH MORNING.
001600*
001700*    THERE ARE NO CONTROL BREAKS - THIS IS A SINGLE ACCUMULATOR
001800*    CARRIED ACROSS THE WHOLE RANGE, NOT A DAY-BY-DAY BREAKDOWN.
001900*    USE RECDLY01 IF A PER-DAY VIEW IS NEEDED.  MOCK-MODE ROWS
002000*    (BH-IS-MOCK-YES) ARE INCLUDED IN THE GRAND TOTALS BUT ALSO
002100*    COUNTED SEPARATELY SO FINANCE CAN BACK THEM OUT.
002200*
002300*    AMENDMENT HISTORY
002400*    -----------------
002500*    CL01  05/22/93  RSK  TKT-1210  ORIGINAL PROGRAM.
002600*    CL02  09/30/98  RSK  TKT-1400  Y2K - DATE RANGE COMPARE
002700*                          CONFIRMED TO USE 4-DIGIT CCYY.  NO
002800*                          CODE CHANGE.
002900*    CL03  11/12/05  JMP  TKT-1810  DISCOUNT TOTAL WAS BEING
003000*                          ACCUMULATED AS A POSITIVE NUMBER BUT
003100*                          PRINTED WITH A LEADING MINUS - FIELD
003200*                          RENAMED AND SIGN CLARIFIED IN THE
003300*                          REPORT HEADING TO STOP HELP DESK CALLS.
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-390.
003800 OBJECT-COMPUTER.   IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS NUMERIC-CODE IS "0" THRU "9"
004200     UPSI-0 ON  IS TRACE-DISPLAY-REQUESTED
004300     UPSI-0 OFF IS TRACE-DISPLAY-SUPPRESSED.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PARM-FILE
004700            ASSIGN       TO PARMIN
004800            ORGANIZATION IS SEQUENTIAL
004900            FILE STATUS  IS PARMIN-STATUS.
005000     SELECT BILLING-HISTORY-FILE
005100            ASSIGN       TO BILHSTF
005200            ORGANIZATION IS SEQUENTIAL
005300            FILE STATUS  IS BILHSTF-STATUS.
005400     SELECT REPORT-FILE
005500            ASSIGN       TO RPTFIN
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS  IS RPTFIN-STATUS.
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  PARM-FILE
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD.
006300 01  PARM-RECORD.
006400     05  PC-START-DATE                    PIC X(10).
006500     05  PC-END-DATE                      PIC X(10).
006600     05  FILLER                           PIC X(60).
006700 FD  BILLING-HISTORY-FILE
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD.
007000     COPY BILHISTR.
007100 FD  REPORT-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD.
007400 01  RPT-PRINT-LINE                       PIC X(132).
007500 WORKING-STORAGE SECTION.
007600 01  FILE-STATUS-CODES.
007700     05  PARMIN-STATUS                    PIC X(02) VALUE SPACES.
007800     05  BILHSTF-STATUS                   PIC X(02) VALUE SPACES.
007900         88  BILHSTF-EOF                       VALUE "10".
008000     05  RPTFIN-STATUS                    PIC X(02) VALUE SPACES.
008100*
008200 01  EOF-SWITCHES.
008300     05  HISTORY-EOF-SW                   PIC X(01) VALUE "N".
008400         88  HISTORY-EOF                       VALUE "Y".
008500     05  PARA-NAME                        PIC X(40) VALUE SPACES.
008600*
008700 01  WS-RANGE-PARAMETERS.
008800     05  WS-START-DATE                    PIC X(10) VALUE SPACES.
008900     05  WS-END-DATE                      PIC X(10) VALUE SPACES.
009000 01  WS-RANGE-PARAMETERS-X REDEFINES WS-RANGE-PARAMETERS.
009100     05  WS-START-CCYY                    PIC 9(04).
009200     05  WS-START-DASH1                   PIC X(01).
009300     05  WS-START-MM                      PIC 9(02).
009400     05  WS-START-DASH2                   PIC X(01).
009500     05  WS-START-DD                      PIC 9(02).
009600     05  FILLER                           PIC X(10).
009700*
009800 01  WS-ACCUMULATORS.
009900     05  WS-TOTAL-TRANSACTIONS            PIC 9(09) COMP-3
010000                                           VALUE ZERO.
010100     05  WS-TOTAL-REVENUE                 PIC S9(11)V9(2) COMP-3
010200                                           VALUE ZERO.
010300     05  WS-TOTAL-SUBTOTAL                PIC S9(11)V9(2) COMP-3
010400                                           VALUE ZERO.
010500     05  WS-TOTAL-TAX                     PIC S9(11)V9(2) COMP-3
010600                                           VALUE ZERO.
010700     05  WS-TOTAL-DISCOUNT                PIC S9(11)V9(2) COMP-3
010800                                           VALUE ZERO.
010900     05  WS-LIVE-TRANSACTIONS             PIC 9(09) COMP-3
011000                                           VALUE ZERO.
011100     05  WS-MOCK-TRANSACTIONS             PIC 9(09) COMP-3
011200                                           VALUE ZERO.
011300 01  WS-ACCUMULATORS-X REDEFINES WS-ACCUMULATORS.
011400     05  FILLER                           PIC X(43).
011500*
011600 01  WS-CURRENT-DATE-TIME.
011700     05  WS-CURR-DATE                     PIC 9(08) VALUE ZERO.
011800 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-TIME.
011900     05  WS-CURR-CCYY                     PIC 9(04).
012000     05  WS-CURR-MM                       PIC 9(02).
012100     05  WS-CURR-DD                       PIC 9(02).
012200*
012300     COPY RECFINSM.
012400*
012500 01  RPT-HEADER-LINE-1.
012600     05  FILLER                     PIC X(20) VALUE SPACES.
012700     05  FILLER                     PIC X(35)
012800          VALUE "CLUBONE FINANCIAL SUMMARY REPORT".
012900     05  FILLER                     PIC X(77) VALUE SPACES.
013000 01  RPT-HEADER-LINE-2.
013100     05  FILLER                     PIC X(20) VALUE SPACES.
013200     05  FILLER                     PIC X(08) VALUE "RANGE : ".
013300     05  RPT-HDR-START               PIC X(10) VALUE SPACES.
013400     05  FILLER                     PIC X(04) VALUE " TO ".
013500     05  RPT-HDR-END                 PIC X(10) VALUE SPACES.
013600     05  FILLER                     PIC X(80) VALUE SPACES.
013700 01  RPT-DETAIL-LINE-1.
013800     05  FILLER                     PIC X(02) VALUE SPACES.
013900     05  FILLER               PIC X(20) VALUE "TOTAL TRANSACTIONS :".
014000     05  RPT-DET-TRANS-COUNT         PIC ZZZZZZZZ9.
014100     05  FILLER                     PIC X(101) VALUE SPACES.
014200 01  RPT-DETAIL-LINE-2.
014300     05  FILLER                     PIC X(02) VALUE SPACES.
014400     05  FILLER               PIC X(20) VALUE "TOTAL REVENUE      :".
014500     05  RPT-DET-REVENUE             PIC -ZZZZZZZZZ9.99.
014600     05  FILLER                     PIC X(96) VALUE SPACES.
014700 01  RPT-DETAIL-LINE-3.
014800     05  FILLER                     PIC X(02) VALUE SPACES.
014900     05  FILLER               PIC X(20) VALUE "TOTAL SUB-TOTAL    :".
015000     05  RPT-DET-SUBTOTAL            PIC -ZZZZZZZZZ9.99.
015100     05  FILLER                     PIC X(96) VALUE SPACES.
015200 01  RPT-DETAIL-LINE-4.
015300     05  FILLER                     PIC X(02) VALUE SPACES.
015400     05  FILLER               PIC X(20) VALUE "TOTAL TAX          :".
015500     05  RPT-DET-TAX                 PIC -ZZZZZZZZZ9.99.
015600     05  FILLER                     PIC X(96) VALUE SPACES.
015700 01  RPT-DETAIL-LINE-5.
015800     05  FILLER                     PIC X(02) VALUE SPACES.
015900     05  FILLER               PIC X(20) VALUE "TOTAL DISCOUNT GIVEN".
016000     05  RPT-DET-DISCOUNT            PIC -ZZZZZZZZZ9.99.
016100     05  FILLER                     PIC X(96) VALUE SPACES.
016200 01  RPT-DETAIL-LINE-6.
016300     05  FILLER                     PIC X(02) VALUE SPACES.
016400     05  FILLER               PIC X(20) VALUE "LIVE TRANSACTIONS  :".
016500     05  RPT-DET-LIVE-COUNT          PIC ZZZZZZZZ9.
016600     05  FILLER                     PIC X(101) VALUE SPACES.
016700 01  RPT-DETAIL-LINE-7.
016800     05  FILLER                     PIC X(02) VALUE SPACES.
016900     05  FILLER               PIC X(20) VALUE "MOCK TRANSACTIONS  :".
017000     05  RPT-DET-MOCK-COUNT          PIC ZZZZZZZZ9.
017100     05  FILLER                     PIC X(101) VALUE SPACES.
017200 PROCEDURE DIVISION.
017300******************************************************************
017400     PERFORM 700-OPEN-FILES THRU 700-EXIT.
017500     PERFORM 100-READ-PARAMETERS THRU 100-EXIT.
017600     PERFORM 300-READ-HISTORY THRU 300-EXIT.
017700     PERFORM 200-PROCESS-HISTORY-RECORD THRU 200-EXIT
017800         UNTIL HISTORY-EOF.
017900     PERFORM 600-PRINT-FINANCIAL-SUMMARY THRU 600-EXIT.
018000     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
018100     STOP RUN.
018200*
018300 100-READ-PARAMETERS.
018400     MOVE "100-READ-PARAMETERS" TO PARA-NAME.
018500     OPEN INPUT PARM-FILE.
018600     READ PARM-FILE INTO PARM-RECORD
018700         AT END
018800         MOVE SPACES TO PARM-RECORD
018900     END-READ.
019000     CLOSE PARM-FILE.
019100     MOVE PC-START-DATE TO WS-START-DATE.
019200     MOVE PC-END-DATE   TO WS-END-DATE.
019300     IF WS-START-DATE = SPACES OR WS-END-DATE = SPACES
019400         ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD
019500         MOVE WS-CURR-CCYY TO WS-START-DATE (1:4)
019600         MOVE "-"          TO WS-START-DATE (5:1)
019700         MOVE WS-CURR-MM   TO WS-START-DATE (6:2)
019800         MOVE "-"          TO WS-START-DATE (8:1)
019900         MOVE WS-CURR-DD   TO WS-START-DATE (9:2)
020000         MOVE WS-START-DATE TO WS-END-DATE
020100     END-IF.
020200     IF TRACE-DISPLAY-REQUESTED
020300         DISPLAY "RECFIN01 - RANGE START CCYY/MM/DD = "
020400                 WS-START-CCYY "/" WS-START-MM "/" WS-START-DD
020500     END-IF.
020600 100-EXIT.
020700     EXIT.
020800*
020900 200-PROCESS-HISTORY-RECORD.
021000     MOVE "200-PROCESS-HISTORY-RECORD" TO PARA-NAME.
021100     IF BH-ATTEMPT-DATE >= WS-START-DATE
021200         AND BH-ATTEMPT-DATE <= WS-END-DATE
021300         PERFORM 210-ACCUMULATE-TOTALS THRU 210-EXIT
021400     END-IF.
021500     PERFORM 300-READ-HISTORY THRU 300-EXIT.
021600 200-EXIT.
021700     EXIT.
021800*
021900 210-ACCUMULATE-TOTALS.
022000     MOVE "210-ACCUMULATE-TOTALS" TO PARA-NAME.
022100     ADD 1                        TO WS-TOTAL-TRANSACTIONS.
022200     ADD BH-INVOICE-TOTAL-AMOUNT  TO WS-TOTAL-REVENUE.
022300     ADD BH-INVOICE-SUB-TOTAL     TO WS-TOTAL-SUBTOTAL.
022400     ADD BH-INVOICE-TAX-AMOUNT    TO WS-TOTAL-TAX.
022500     ADD BH-INVOICE-DISCOUNT-AMOUNT TO WS-TOTAL-DISCOUNT.
022600     IF BH-IS-MOCK-YES
022700         ADD 1 TO WS-MOCK-TRANSACTIONS
022800     ELSE
022900         ADD 1 TO WS-LIVE-TRANSACTIONS
023000     END-IF.
023100 210-EXIT.
023200     EXIT.
023300*
023400 300-READ-HISTORY.
023500     MOVE "300-READ-HISTORY" TO PARA-NAME.
023600     READ BILLING-HISTORY-FILE
023700         AT END
023800         MOVE "Y" TO HISTORY-EOF-SW.
023900 300-EXIT.
024000     EXIT.
024100*
024200 500-BUILD-SUMMARY-LINE.
024300     MOVE "500-BUILD-SUMMARY-LINE" TO PARA-NAME.
024400     MOVE WS-TOTAL-TRANSACTIONS TO RF-TOTAL-TRANSACTIONS.
024500     MOVE WS-TOTAL-REVENUE      TO RF-TOTAL-REVENUE.
024600     MOVE WS-TOTAL-SUBTOTAL     TO RF-TOTAL-SUBTOTAL.
024700     MOVE WS-TOTAL-TAX          TO RF-TOTAL-TAX.
024800     MOVE WS-TOTAL-DISCOUNT     TO RF-TOTAL-DISCOUNT.
024900     MOVE WS-LIVE-TRANSACTIONS  TO RF-LIVE-TRANSACTIONS.
025000     MOVE WS-MOCK-TRANSACTIONS  TO RF-MOCK-TRANSACTIONS.
025100 500-EXIT.
025200     EXIT.
025300*
025400 600-PRINT-FINANCIAL-SUMMARY.
025500     MOVE "600-PRINT-FINANCIAL-SUMMARY" TO PARA-NAME.
025600     PERFORM 500-BUILD-SUMMARY-LINE THRU 500-EXIT.
025700     MOVE WS-START-DATE TO RPT-HDR-START.
025800     MOVE WS-END-DATE   TO RPT-HDR-END.
025900     WRITE RPT-PRINT-LINE FROM RPT-HEADER-LINE-1
026000         AFTER ADVANCING TOP-OF-FORM.
026100     WRITE RPT-PRINT-LINE FROM RPT-HEADER-LINE-2
026200         AFTER ADVANCING 1 LINE.
026300     MOVE RF-TOTAL-TRANSACTIONS TO RPT-DET-TRANS-COUNT.
026400     WRITE RPT-PRINT-LINE FROM RPT-DETAIL-LINE-1
026500         AFTER ADVANCING 2 LINES.
026600     MOVE RF-TOTAL-REVENUE      TO RPT-DET-REVENUE.
026700     WRITE RPT-PRINT-LINE FROM RPT-DETAIL-LINE-2
026800         AFTER ADVANCING 1 LINE.
026900     MOVE RF-TOTAL-SUBTOTAL     TO RPT-DET-SUBTOTAL.
027000     WRITE RPT-PRINT-LINE FROM RPT-DETAIL-LINE-3
027100         AFTER ADVANCING 1 LINE.
027200     MOVE RF-TOTAL-TAX          TO RPT-DET-TAX.
027300     WRITE RPT-PRINT-LINE FROM RPT-DETAIL-LINE-4
027400         AFTER ADVANCING 1 LINE.
027500     MOVE RF-TOTAL-DISCOUNT     TO RPT-DET-DISCOUNT.
027600     WRITE RPT-PRINT-LINE FROM RPT-DETAIL-LINE-5
027700         AFTER ADVANCING 1 LINE.
027800     MOVE RF-LIVE-TRANSACTIONS  TO RPT-DET-LIVE-COUNT.
027900     WRITE RPT-PRINT-LINE FROM RPT-DETAIL-LINE-6
028000         AFTER ADVANCING 2 LINES.
028100     MOVE RF-MOCK-TRANSACTIONS  TO RPT-DET-MOCK-COUNT.
028200     WRITE RPT-PRINT-LINE FROM RPT-DETAIL-LINE-7
028300         AFTER ADVANCING 1 LINE.
028400 600-EXIT.
028500     EXIT.
028600*
028700 700-OPEN-FILES.
028800     MOVE "700-OPEN-FILES" TO PARA-NAME.
028900     OPEN INPUT  BILLING-HISTORY-FILE.
029000     OPEN OUTPUT REPORT-FILE.
029100 700-EXIT.
029200     EXIT.
029300*
029400 790-CLOSE-FILES.
029500     MOVE "790-CLOSE-FILES" TO PARA-NAME.
029600     CLOSE BILLING-HISTORY-FILE.
029700     CLOSE REPORT-FILE.
029800 790-EXIT.
029900     EXIT.
